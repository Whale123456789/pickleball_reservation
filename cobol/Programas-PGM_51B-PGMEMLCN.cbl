000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMEMLCN.
000030 AUTHOR. J. ALVEAR.
000040 INSTALLATION. GERENCIA DE SISTEMAS - CLUB DE EMPLEADOS.
000050 DATE-WRITTEN. 1998-11-03.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - AREA CLUBES Y RESERVAS.
000080*
000090******************************************************************
000100*                                                                *
000110*   PGMEMLCN  -  ARMADO DE CONTENIDO DE AVISOS POR CORREO DE      *
000120*   RESERVAS (CONFIRMACION, SOLICITUD Y DECISION DE CANCELACION)  *
000130*   ======================================================       *
000140*   A PARTIR DE UNA TARJETA DDEMLTRN CON LOS DATOS DE LA RESERVA, *
000150*   LA CANCHA Y EL TURNO, ARMA EL TEXTO DEL AVISO Y LO VUELCA POR *
000160*   DISPLAY (NO EXISTE CONEXION SMTP EN ESTE LOTE - EL ENVIO      *
000170*   EFECTIVO DEL CORREO QUEDA A CARGO DE OTRO SUBSISTEMA).        *
000180*                                                                *
000190*   LA TARJETA TRAE BYTES INDICADORES DE PRESENCIA (EML-TIENE-*) *
000200*   PORQUE RESERVA/CANCHA/TURNO/DESTINATARIO SON OPCIONALES EN    *
000210*   LA LLAMADA ORIGINAL; SI FALTA ALGUNO EN LA CONFIRMACION, NO   *
000220*   SE EMITE NINGUN AVISO (VER 2100-CONFIRMA-I).                  *
000230*                                                                *
000240******************************************************************
000250*                       REGISTRO DE CAMBIOS                      *
000260******************************************************************
000270*    1998-11-03  RQ-0810  J.ALVEAR   ALTA INICIAL DEL PROGRAMA
000280*    1998-11-03  RQ-0810  J.ALVEAR   (CONFIRMACION DE RESERVA)
000290*    1999-02-20  RQ-0822  J.ALVEAR   AJUSTE Y2K: SE ELIMINA ACCEPT
000300*                                    DE FECHA EN FORMATO DE 2
000310*                                    DIGITOS DE ESTE PROGRAMA, NO
000320*                                    ES NECESARIO PARA EL AVISO
000330*    2003-06-10  RQ-1390  M.SOSA     AGREGADA SOLICITUD Y DECISION
000340*                                    DE CANCELACION
000350*    2009-04-17  RQ-1842  R.QUIROGA  VALORES POR DEFECTO 'N/A' EN
000360*                                    CAMPOS DE TEXTO AUSENTES
000370*    2011-08-22  RQ-2015  M.SOSA     LA DURACION DEL TURNO SE
000380*                                    EDITA CON UN DECIMAL ANTES
000390*                                    DE VOLCARSE AL AVISO (R14);
000400*                                    ANTES SALIA SIN PUNTO
000410*    2016-03-03  RQ-0652  M.SOSA     IMPORTE DE RESERVA (TRN-BKG-TOTAL-
000420*                                    AMOUNT) A COMP-3, COMO TODO IMPORTE
000430*                                    DE ESTE SHOP; AJUSTADOS LARGOS DE
000440*                                    LA TARJETA DE TRANSACCION
000450******************************************************************
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT EML-TRANSACTIONS ASSIGN DDEMLTRN
000550            FILE STATUS IS FS-EMLTRN.
000560*
000570******************************************************************
000580 DATA DIVISION.
000590 FILE SECTION.
000600*
000610 FD  EML-TRANSACTIONS
000620     BLOCK CONTAINS 0 RECORDS
000630     RECORDING MODE IS F.
000640 01  REG-EML-TRN                PIC X(305).
000650*
000660******************************************************************
000670 WORKING-STORAGE SECTION.
000680*========================*
000690*
000700 77  FS-EMLTRN                PIC XX       VALUE SPACES.
000710*
000720 77  WS-TRN-FIN-SW            PIC X        VALUE 'N'.
000730     88  WS-TRN-FIN-LECTURA           VALUE 'Y'.
000740     88  WS-TRN-NO-FIN-LECTURA        VALUE 'N'.
000750*
000760 77  WS-TRN-LEIDAS            PIC 9(07) COMP VALUE 0.
000770 77  WS-AVISOS-EMITIDOS       PIC 9(07) COMP VALUE 0.
000780 77  WS-AVISOS-OMITIDOS       PIC 9(07) COMP VALUE 0.
000790*
000800*-----------  MINUTOS PARA CALCULO DE DURACION (R14)  -------------
000810 77  WS-INICIO-HH             PIC 9(02) VALUE 0.
000820 77  WS-INICIO-MM             PIC 9(02) VALUE 0.
000830 77  WS-FIN-HH                PIC 9(02) VALUE 0.
000840 77  WS-FIN-MM                PIC 9(02) VALUE 0.
000850 77  WS-INICIO-MINUTOS        PIC S9(05) COMP VALUE 0.
000860 77  WS-FIN-MINUTOS           PIC S9(05) COMP VALUE 0.
000870 77  WS-DURACION-MINUTOS      PIC S9(05) COMP VALUE 0.
000880 01  WS-DURACION-HORAS        PIC 9(03)V9(01) VALUE 0.
000890*-----------  VISTA EDITADA CON 1 DECIMAL PARA EL AVISO (R14)  ----
000900 01  WS-DURACION-HORAS-ED     PIC ZZ9.9.
000910*
000920*-----------  VISTA NUMERICA DE HH:MM REDEFINIENDO EL CAMPO X(5) --
000930 01  WS-HORA-TRABAJO.
000940     03  WS-HORA-TRABAJO-X    PIC X(05).
000950 01  WS-HORA-TRABAJO-NUM REDEFINES WS-HORA-TRABAJO.
000960     03  WS-HT-HH             PIC 9(02).
000970     03  FILLER               PIC X(01).
000980     03  WS-HT-MM             PIC 9(02).
000990*
001000*-----------  TARJETA DE TRANSACCION (DDEMLTRN)  ------------------
001010 01  TRN-EML-RECORD.
001020     03  TRN-ACCION              PIC X(01).
001030         88  TRN-ES-CONFIRMA            VALUE '1'.
001040         88  TRN-ES-CANCELA-SOLIC       VALUE '2'.
001050         88  TRN-ES-CANCELA-DECI        VALUE '3'.
001060     03  TRN-EML-HAS-EMAIL       PIC X(01).
001070         88  TRN-TIENE-EMAIL            VALUE 'Y'.
001080     03  TRN-EML-HAS-BOOKING     PIC X(01).
001090         88  TRN-TIENE-RESERVA          VALUE 'Y'.
001100     03  TRN-EML-HAS-COURT       PIC X(01).
001110         88  TRN-TIENE-CANCHA           VALUE 'Y'.
001120     03  TRN-EML-HAS-SLOT        PIC X(01).
001130         88  TRN-TIENE-TURNO            VALUE 'Y'.
001140     03  TRN-EMAIL-TO            PIC X(100).
001150     03  TRN-BOOKING.
001160         05  TRN-BKG-ID              PIC 9(09).
001170         05  TRN-BKG-TOTAL-AMOUNT    PIC S9(07)V9(02) COMP-3.
001180         05  TRN-BKG-PURPOSE         PIC X(40).
001190         05  TRN-BKG-NUM-PLAYERS     PIC 9(03).
001200         05  TRN-BKG-STATUS          PIC X(20).
001210     03  TRN-COURT-NAME          PIC X(40).
001220     03  TRN-COURT-LOCATION      PIC X(40).
001230     03  TRN-SLOT-DATE           PIC X(10).
001240     03  TRN-SLOT-START-TIME     PIC X(05).
001250     03  TRN-SLOT-END-TIME       PIC X(05).
001260     03  TRN-DECISION-CODE       PIC X(08).
001270         88  TRN-DECISION-APROBADA      VALUE 'APPROVED'.
001280         88  TRN-DECISION-RECHAZADA     VALUE 'REJECTED'.
001290     03  FILLER                  PIC X(15).
001300*
001310*-----------  VISTA CRUDA DE LA TARJETA PARA TRAZA DE DIAGNOSTICO --
001320 01  TRN-EML-RECORD-X REDEFINES TRN-EML-RECORD PIC X(305).
001330*
001340*-----------  AREAS DE TEXTO DEL AVISO (CON VALORES POR DEFECTO) --
001350 01  WS-COURT-NAME-TXT        PIC X(40)  VALUE SPACES.
001360 01  WS-COURT-LOC-TXT         PIC X(40)  VALUE SPACES.
001370 01  WS-BKG-PURPOSE-TXT       PIC X(40)  VALUE SPACES.
001380 01  WS-BKG-PLAYERS-TXT       PIC 9(03)  VALUE 0.
001390*
001400*-----------  LINEAS DEL AVISO ARMADO  -----------------------------
001410 01  WS-AVISO-LINEA-1         PIC X(132) VALUE SPACES.
001420 01  WS-AVISO-LINEA-2         PIC X(132) VALUE SPACES.
001430 01  WS-AVISO-LINEA-3         PIC X(132) VALUE SPACES.
001440 01  WS-AVISO-LINEA-4         PIC X(132) VALUE SPACES.
001450*
001460     COPY BKGREC.
001470*-----------  VISTA CRUDA DE LA RESERVA PARA TRAZA DE DIAGNOSTICO --
001480 01  CP-BOOKING-RECORD-X REDEFINES CP-BOOKING-RECORD PIC X(86).
001490*
001500******************************************************************
001510 PROCEDURE DIVISION.
001520*
001530 MAIN-PROGRAM-I.
001540     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001550     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001560        UNTIL WS-TRN-FIN-LECTURA
001570     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
001580 MAIN-PROGRAM-F. GOBACK.
001590*
001600*-----------------------------------------------------------------
001610 1000-INICIO-I.
001620     SET WS-TRN-NO-FIN-LECTURA TO TRUE
001630     OPEN INPUT EML-TRANSACTIONS
001640     PERFORM 2050-LEER-TRN-I THRU 2050-LEER-TRN-F.
001650 1000-INICIO-F. EXIT.
001660*
001670*-----------------------------------------------------------------
001680 2000-PROCESO-I.
001690     EVALUATE TRUE
001700        WHEN TRN-ES-CONFIRMA
001710           PERFORM 2100-CONFIRMA-I THRU 2100-CONFIRMA-F
001720        WHEN TRN-ES-CANCELA-SOLIC
001730           PERFORM 2200-CANCELA-I THRU 2200-CANCELA-F
001740        WHEN TRN-ES-CANCELA-DECI
001750           PERFORM 2300-DECISION-I THRU 2300-DECISION-F
001760        WHEN OTHER
001770           DISPLAY '* PGMEMLCN - CODIGO DE ACCION DESCONOCIDO'
001780           DISPLAY '* TARJETA RECHAZADA = ' TRN-EML-RECORD-X
001790           ADD 1 TO WS-AVISOS-OMITIDOS
001800     END-EVALUATE
001810
001820     PERFORM 2050-LEER-TRN-I THRU 2050-LEER-TRN-F.
001830 2000-PROCESO-F. EXIT.
001840*
001850*-----------------------------------------------------------------
001860 2050-LEER-TRN-I.
001870     READ EML-TRANSACTIONS INTO REG-EML-TRN
001880     IF FS-EMLTRN = '00'
001890        ADD 1 TO WS-TRN-LEIDAS
001900        MOVE REG-EML-TRN TO TRN-EML-RECORD
001910     ELSE
001920        SET WS-TRN-FIN-LECTURA TO TRUE
001930     END-IF.
001940 2050-LEER-TRN-F. EXIT.
001950*
001960*-----------------------------------------------------------------
001970*    2100-CONFIRMA-I/F  -  BOOKING-CONFIRMATION
001980*    R16: SIN RESERVA, CANCHA, TURNO O DESTINATARIO, NO SE EMITE
001990*    R14: DURACION EN HORAS A UN DECIMAL
002000*    R15: VALORES POR DEFECTO PARA TEXTO AUSENTE
002010*-----------------------------------------------------------------
002020 2100-CONFIRMA-I.
002030     IF NOT TRN-TIENE-EMAIL OR NOT TRN-TIENE-RESERVA
002040        OR NOT TRN-TIENE-CANCHA OR NOT TRN-TIENE-TURNO
002050        ADD 1 TO WS-AVISOS-OMITIDOS
002060     ELSE
002070        PERFORM 3200-CARGA-RESERVA-I THRU 3200-CARGA-RESERVA-F
002080        PERFORM 3000-CALC-DURACION-I THRU 3000-CALC-DURACION-F
002090        PERFORM 3100-DEFECTOS-I THRU 3100-DEFECTOS-F
002100
002110        MOVE SPACES TO WS-AVISO-LINEA-1
002120        STRING 'CONFIRMACION DE RESERVA NRO. ' DELIMITED BY SIZE
002130               BKG-ID                          DELIMITED BY SIZE
002140               ' - CANCHA ' DELIMITED BY SIZE
002150               WS-COURT-NAME-TXT               DELIMITED BY SIZE
002160               INTO WS-AVISO-LINEA-1
002170        MOVE SPACES TO WS-AVISO-LINEA-2
002180        STRING 'UBICACION: ' DELIMITED BY SIZE
002190               WS-COURT-LOC-TXT                DELIMITED BY SIZE
002200               ' - FECHA: ' DELIMITED BY SIZE
002210               TRN-SLOT-DATE                    DELIMITED BY SIZE
002220               INTO WS-AVISO-LINEA-2
002230        MOVE SPACES TO WS-AVISO-LINEA-3
002240        STRING 'HORARIO: ' DELIMITED BY SIZE
002250               TRN-SLOT-START-TIME              DELIMITED BY SIZE
002260               ' A ' DELIMITED BY SIZE
002270               TRN-SLOT-END-TIME                 DELIMITED BY SIZE
002280               ' - DURACION (HS): ' DELIMITED BY SIZE
002290               WS-DURACION-HORAS-ED              DELIMITED BY SIZE
002300               INTO WS-AVISO-LINEA-3
002310        MOVE SPACES TO WS-AVISO-LINEA-4
002320        STRING 'MOTIVO: ' DELIMITED BY SIZE
002330               WS-BKG-PURPOSE-TXT                DELIMITED BY SIZE
002340               ' - JUGADORES: ' DELIMITED BY SIZE
002350               WS-BKG-PLAYERS-TXT                DELIMITED BY SIZE
002360               INTO WS-AVISO-LINEA-4
002370
002380        DISPLAY '* AVISO A: ' TRN-EMAIL-TO
002390        DISPLAY WS-AVISO-LINEA-1
002400        DISPLAY WS-AVISO-LINEA-2
002410        DISPLAY WS-AVISO-LINEA-3
002420        DISPLAY WS-AVISO-LINEA-4
002430        ADD 1 TO WS-AVISOS-EMITIDOS
002440     END-IF.
002450 2100-CONFIRMA-F. EXIT.
002460*
002470*-----------------------------------------------------------------
002480*    2200-CANCELA-I/F  -  CANCELLATION-REQUEST
002490*-----------------------------------------------------------------
002500 2200-CANCELA-I.
002510     PERFORM 3200-CARGA-RESERVA-I THRU 3200-CARGA-RESERVA-F
002520     MOVE SPACES TO WS-AVISO-LINEA-1
002530     STRING 'SOLICITUD DE CANCELACION - RESERVA NRO. ' DELIMITED BY SIZE
002540            BKG-ID                                     DELIMITED BY SIZE
002550            INTO WS-AVISO-LINEA-1
002560     MOVE SPACES TO WS-AVISO-LINEA-2
002570     STRING 'CANCHA: ' DELIMITED BY SIZE
002580            TRN-COURT-NAME                             DELIMITED BY SIZE
002590            ' - FECHA: ' DELIMITED BY SIZE
002600            TRN-SLOT-DATE                               DELIMITED BY SIZE
002610            INTO WS-AVISO-LINEA-2
002620     MOVE SPACES TO WS-AVISO-LINEA-3
002630     STRING 'HORARIO: ' DELIMITED BY SIZE
002640            TRN-SLOT-START-TIME                         DELIMITED BY SIZE
002650            ' A ' DELIMITED BY SIZE
002660            TRN-SLOT-END-TIME                            DELIMITED BY SIZE
002670            INTO WS-AVISO-LINEA-3
002680
002690     DISPLAY '* AVISO A: ' TRN-EMAIL-TO
002700     DISPLAY WS-AVISO-LINEA-1
002710     DISPLAY WS-AVISO-LINEA-2
002720     DISPLAY WS-AVISO-LINEA-3
002730     ADD 1 TO WS-AVISOS-EMITIDOS.
002740 2200-CANCELA-F. EXIT.
002750*
002760*-----------------------------------------------------------------
002770*    2300-DECISION-I/F  -  CANCELLATION-DECISION
002780*    IDENTICO AL ANTERIOR MAS LA RAMA APROBADA/RECHAZADA
002790*-----------------------------------------------------------------
002800 2300-DECISION-I.
002810     PERFORM 2200-CANCELA-I THRU 2200-CANCELA-F
002820     MOVE SPACES TO WS-AVISO-LINEA-4
002830     IF TRN-DECISION-APROBADA
002840        STRING 'DECISION: CANCELACION APROBADA' DELIMITED BY SIZE
002850               INTO WS-AVISO-LINEA-4
002860     ELSE
002870        STRING 'DECISION: CANCELACION RECHAZADA' DELIMITED BY SIZE
002880               INTO WS-AVISO-LINEA-4
002890     END-IF
002900     DISPLAY WS-AVISO-LINEA-4.
002910 2300-DECISION-F. EXIT.
002920*
002930*-----------------------------------------------------------------
002940*    3000-CALC-DURACION-I/F  -  R14: DURACION EN HORAS, 1 DECIMAL
002950*    HORA AUSENTE (ESPACIOS) SE TRATA COMO 00:00 SOLO PARA ESTE
002960*    CALCULO, SIN MODIFICAR EL DATO ORIGINAL DE LA TARJETA.
002970*-----------------------------------------------------------------
002980 3000-CALC-DURACION-I.
002990     MOVE 0 TO WS-INICIO-HH WS-INICIO-MM
003000     MOVE 0 TO WS-FIN-HH    WS-FIN-MM
003010
003020     IF TRN-SLOT-START-TIME NOT = SPACES
003030        AND TRN-SLOT-START-TIME NOT = LOW-VALUES
003040        MOVE TRN-SLOT-START-TIME TO WS-HORA-TRABAJO-X
003050        MOVE WS-HT-HH TO WS-INICIO-HH
003060        MOVE WS-HT-MM TO WS-INICIO-MM
003070     END-IF
003080
003090     IF TRN-SLOT-END-TIME NOT = SPACES
003100        AND TRN-SLOT-END-TIME NOT = LOW-VALUES
003110        MOVE TRN-SLOT-END-TIME TO WS-HORA-TRABAJO-X
003120        MOVE WS-HT-HH TO WS-FIN-HH
003130        MOVE WS-HT-MM TO WS-FIN-MM
003140     END-IF
003150
003160     COMPUTE WS-INICIO-MINUTOS = WS-INICIO-HH * 60 + WS-INICIO-MM
003170     COMPUTE WS-FIN-MINUTOS    = WS-FIN-HH * 60 + WS-FIN-MM
003180     COMPUTE WS-DURACION-MINUTOS = WS-FIN-MINUTOS - WS-INICIO-MINUTOS
003190     COMPUTE WS-DURACION-HORAS ROUNDED = WS-DURACION-MINUTOS / 60
003200     MOVE WS-DURACION-HORAS TO WS-DURACION-HORAS-ED.
003210 3000-CALC-DURACION-F. EXIT.
003220*
003230*-----------------------------------------------------------------
003240*    3100-DEFECTOS-I/F  -  R15: VALORES POR DEFECTO DE TEXTO
003250*-----------------------------------------------------------------
003260 3100-DEFECTOS-I.
003270     IF TRN-COURT-NAME = SPACES
003280        MOVE 'N/A' TO WS-COURT-NAME-TXT
003290     ELSE
003300        MOVE TRN-COURT-NAME TO WS-COURT-NAME-TXT
003310     END-IF
003320
003330     IF TRN-COURT-LOCATION = SPACES
003340        MOVE 'N/A' TO WS-COURT-LOC-TXT
003350     ELSE
003360        MOVE TRN-COURT-LOCATION TO WS-COURT-LOC-TXT
003370     END-IF
003380
003390     IF BKG-PURPOSE = SPACES
003400        MOVE 'N/A' TO WS-BKG-PURPOSE-TXT
003410     ELSE
003420        MOVE BKG-PURPOSE TO WS-BKG-PURPOSE-TXT
003430     END-IF
003440
003450     MOVE BKG-NUM-PLAYERS TO WS-BKG-PLAYERS-TXT.
003460 3100-DEFECTOS-F. EXIT.
003470*
003480*-----------------------------------------------------------------
003490*    3200-CARGA-RESERVA-I/F  -  PASA LOS DATOS DE RESERVA DE LA
003500*    TARJETA AL AREA CP-BOOKING-RECORD (COPY BKGREC)
003510*-----------------------------------------------------------------
003520 3200-CARGA-RESERVA-I.
003530     MOVE TRN-BKG-ID           TO BKG-ID
003540     MOVE TRN-BKG-TOTAL-AMOUNT TO BKG-TOTAL-AMOUNT
003550     MOVE TRN-BKG-PURPOSE      TO BKG-PURPOSE
003560     MOVE TRN-BKG-NUM-PLAYERS  TO BKG-NUM-PLAYERS
003570     MOVE TRN-BKG-STATUS       TO BKG-STATUS
003580     DISPLAY '* RESERVA CARGADA  = ' CP-BOOKING-RECORD-X.
003590 3200-CARGA-RESERVA-F. EXIT.
003600*
003610*-----------------------------------------------------------------
003620 9999-FINAL-I.
003630     CLOSE EML-TRANSACTIONS
003640     DISPLAY '* PGMEMLCN - ESTADISTICAS DE LA CORRIDA'
003650     DISPLAY '*   TARJETAS LEIDAS   = ' WS-TRN-LEIDAS
003660     DISPLAY '*   AVISOS EMITIDOS   = ' WS-AVISOS-EMITIDOS
003670     DISPLAY '*   AVISOS OMITIDOS   = ' WS-AVISOS-OMITIDOS.
003680 9999-FINAL-F. EXIT.
003690*
