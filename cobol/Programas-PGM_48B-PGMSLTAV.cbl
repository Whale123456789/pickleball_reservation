000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSLTAV.
000300 AUTHOR. R. QUIROGA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CLUB DE EMPLEADOS.
000500 DATE-WRITTEN. 1996-07-02.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - AREA CLUBES Y RESERVAS.
000800*
000900******************************************************************
001000*                                                                *
001100*   PGMSLTAV  -  TURNOS DISPONIBLES DE UNA CANCHA (7 DIAS)       *
001200*   ===================================================         *
001300*   PARA LA CANCHA PEDIDA POR TARJETA DE CONTROL (DDSLTQRY),     *
001400*   LISTA LOS TURNOS YA MARCADOS DISPONIBLES (SLT-IS-AVAILABLE = *
001500*   'Y') CUYA FECHA CAE ENTRE HOY Y HOY+7 DIAS, AMBOS INCLUSIVE. *
001600*   NO SE VUELVE A CALCULAR EL ESTADO: TODO TURNO QUE ENTRA EN   *
001700*   ESTE LISTADO SALE SIEMPRE CON ESTADO 'AVAILABLE' FORZADO.    *
001800*                                                                *
001900*   LA FECHA LIMITE (HOY+7) SE CALCULA A MANO, SUMANDO 7 AL DIA  *
002000*   Y AJUSTANDO MES/ANIO SI SE PASA DEL FIN DE MES, YA QUE EL    *
002100*   COMPILADOR DE ESTE SUBSISTEMA NO TRAE FUNCIONES DE FECHA.    *
002200*                                                                *
002300******************************************************************
002400*                       REGISTRO DE CAMBIOS                      *
002500******************************************************************
002600*    1996-07-02  RQ-0275  R.QUIROGA  ALTA INICIAL DEL PROGRAMA
002700*    1996-07-02  RQ-0275  R.QUIROGA  (VENTANA FIJA DE 7 DIAS)
002800*    1998-09-25  RQ-0357  J.ALVEAR   REVISION DE CAMPO DE FECHA
002900*                                    PARA EL AÑO 2000: CONFIRMADO
003000*                                    QUE ACCEPT FROM DATE DEVUELVE
003100*                                    AAMMDD DE 6 POSICIONES Y SE
003200*                                    EXPANDIO A 4 DIGITOS DE ANIO
003300*    2005-10-11  RQ-0519  M.SOSA     CORREGIDO DESBORDE DE MES AL
003400*                                    CALCULAR LA FECHA LIMITE
003500*    2013-06-04  RQ-0609  R.QUIROGA  AGREGADO CONTADOR DE TURNOS
003600*                                    DISPONIBLES EN EL RESUMEN
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SLOT-QRY-PARM ASSIGN DDSLTQRY
004700            FILE STATUS IS FS-SLTQRY.
004800     SELECT SLOT-FILE    ASSIGN DDSLTMS
004900            FILE STATUS IS FS-SLTMS.
005000     SELECT SLOT-AV-RPT  ASSIGN DDSLTAVR
005100            FILE STATUS IS FS-SLTAVR.
005200*
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  SLOT-QRY-PARM
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-SLT-QRY                PIC X(09).
006100*
006200 FD  SLOT-FILE
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-SLT-MS                 PIC X(60).
006600*
006700 FD  SLOT-AV-RPT
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-SLT-AVR                PIC X(132).
007100*
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400*========================*
007500*
007600 77  FS-SLTQRY                PIC XX       VALUE SPACES.
007700 77  FS-SLTMS                 PIC XX       VALUE SPACES.
007800 77  FS-SLTAVR                PIC XX       VALUE SPACES.
007900*
008000 77  WS-SLOT-FIN-SW           PIC X        VALUE 'N'.
008100     88  WS-SLOT-FIN-LECTURA          VALUE 'Y'.
008200     88  WS-SLOT-NO-FIN-LECTURA       VALUE 'N'.
008300*
008400 77  WS-CRT-ID-PEDIDA         PIC 9(09) VALUE 0.
008500 77  WS-SLOTS-LEIDOS          PIC 9(07) COMP VALUE 0.
008600 77  WS-SLOTS-DISPONIBLES     PIC 9(07) COMP VALUE 0.
008700*
008800 77  WS-DIV-TEMP              PIC 9(06) COMP VALUE 0.
008900 77  WS-REM-04                PIC 9(04) COMP VALUE 0.
009000 77  WS-REM-100               PIC 9(04) COMP VALUE 0.
009100 77  WS-REM-400               PIC 9(04) COMP VALUE 0.
009200*
009300*-----------  FECHA DE HOY (ACCEPT FROM DATE) Y FECHA LIMITE  -----
009400 01  WS-FECHA-SISTEMA.
009500     03  WS-SIS-ANIO-CORTO       PIC 9(02).
009600     03  WS-SIS-MES              PIC 9(02).
009700     03  WS-SIS-DIA              PIC 9(02).
009800 01  WS-FECHA-SISTEMA-AAAA REDEFINES WS-FECHA-SISTEMA PIC X(06).
009900*
010000 77  WS-HOY-ANIO              PIC 9(04) VALUE 0.
010100 77  WS-HOY-MES               PIC 9(02) VALUE 0.
010200 77  WS-HOY-DIA               PIC 9(02) VALUE 0.
010300 77  WS-LIM-ANIO              PIC 9(04) VALUE 0.
010400 77  WS-LIM-MES               PIC 9(02) VALUE 0.
010500 77  WS-LIM-DIA               PIC 9(02) VALUE 0.
010600 77  WS-DIAS-EN-MES           PIC 9(02) VALUE 0.
010700*
010800 01  WS-HOY-STR.
010900     03  WS-HOY-STR-ANIO         PIC 9(04).
011000     03  FILLER                  PIC X(01) VALUE '-'.
011100     03  WS-HOY-STR-MES          PIC 9(02).
011200     03  FILLER                  PIC X(01) VALUE '-'.
011300     03  WS-HOY-STR-DIA          PIC 9(02).
011400 01  WS-HOY-STR-X REDEFINES WS-HOY-STR PIC X(10).
011500*
011600 01  WS-LIM-STR.
011700     03  WS-LIM-STR-ANIO         PIC 9(04).
011800     03  FILLER                  PIC X(01) VALUE '-'.
011900     03  WS-LIM-STR-MES          PIC 9(02).
012000     03  FILLER                  PIC X(01) VALUE '-'.
012100     03  WS-LIM-STR-DIA          PIC 9(02).
012200 01  WS-LIM-STR-X REDEFINES WS-LIM-STR PIC X(10).
012300*
012400*-----------  LINEA DE DETALLE DEL LISTADO  ----------------------
012500 01  IMP-TITULO.
012600     03  FILLER    PIC X(55) VALUE
012700         'TURNOS DISPONIBLES - VENTANA DE 7 DIAS'.
012800 01  IMP-DETALLE.
012900     03  IMP-SLOT-ID          PIC Z(08)9.
013000     03  FILLER               PIC X(02) VALUE SPACES.
013100     03  IMP-COURT-ID         PIC Z(08)9.
013200     03  FILLER               PIC X(02) VALUE SPACES.
013300     03  IMP-SLOT-DATE        PIC X(10).
013400     03  FILLER               PIC X(02) VALUE SPACES.
013500     03  IMP-START            PIC X(05).
013600     03  FILLER               PIC X(02) VALUE SPACES.
013700     03  IMP-END              PIC X(05).
013800     03  FILLER               PIC X(02) VALUE SPACES.
013900     03  IMP-STATUS           PIC X(12).
014000     03  FILLER               PIC X(61) VALUE SPACES.
014100*
014200     COPY SLTREC.
014300     COPY DAYTBL.
014400*
014500******************************************************************
014600 PROCEDURE DIVISION.
014700*
014800 MAIN-PROGRAM-I.
014900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
015000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015100        UNTIL WS-SLOT-FIN-LECTURA
015200     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
015300 MAIN-PROGRAM-F. GOBACK.
015400*
015500*-----------------------------------------------------------------
015600 1000-INICIO-I.
015700     OPEN INPUT SLOT-QRY-PARM
015800     READ SLOT-QRY-PARM INTO REG-SLT-QRY
015900     IF FS-SLTQRY = '00'
016000        MOVE REG-SLT-QRY TO WS-CRT-ID-PEDIDA
016100     END-IF
016200     CLOSE SLOT-QRY-PARM
016300
016400     ACCEPT WS-FECHA-SISTEMA-AAAA FROM DATE
016500     COMPUTE WS-HOY-ANIO = 2000 + WS-SIS-ANIO-CORTO
016600     MOVE WS-SIS-MES        TO WS-HOY-MES
016700     MOVE WS-SIS-DIA        TO WS-HOY-DIA
016800     PERFORM 1100-CALC-LIMITE-I THRU 1100-CALC-LIMITE-F
016900
017000     MOVE WS-HOY-ANIO TO WS-HOY-STR-ANIO
017100     MOVE WS-HOY-MES  TO WS-HOY-STR-MES
017200     MOVE WS-HOY-DIA  TO WS-HOY-STR-DIA
017300     MOVE WS-LIM-ANIO TO WS-LIM-STR-ANIO
017400     MOVE WS-LIM-MES  TO WS-LIM-STR-MES
017500     MOVE WS-LIM-DIA  TO WS-LIM-STR-DIA
017600
017700     OPEN INPUT  SLOT-FILE
017800     OPEN OUTPUT SLOT-AV-RPT
017900     WRITE REG-SLT-AVR FROM IMP-TITULO
018000     SET WS-SLOT-NO-FIN-LECTURA TO TRUE
018100     PERFORM 2050-LEER-SLOT-I THRU 2050-LEER-SLOT-F.
018200 1000-INICIO-F. EXIT.
018300*
018400*-----------------------------------------------------------------
018500*    1100-CALC-LIMITE-I/F  -  CALCULA HOY + 7 DIAS, AJUSTANDO
018600*    DESBORDE DE FIN DE MES (UN SOLO DESBORDE POSIBLE: 7 <= 31).
018700*-----------------------------------------------------------------
018800 1100-CALC-LIMITE-I.
018900     PERFORM 1150-TEST-BISIESTO-I THRU 1150-TEST-BISIESTO-F
019000     IF WS-ES-BISIESTO
019100        MOVE WS-DIM-BISIESTO(WS-HOY-MES) TO WS-DIAS-EN-MES
019200     ELSE
019300        MOVE WS-DIM-NORMAL(WS-HOY-MES)   TO WS-DIAS-EN-MES
019400     END-IF
019500
019600     ADD 7 TO WS-HOY-DIA GIVING WS-LIM-DIA
019700     IF WS-LIM-DIA > WS-DIAS-EN-MES
019800        SUBTRACT WS-DIAS-EN-MES FROM WS-LIM-DIA
019900        IF WS-HOY-MES = 12
020000           MOVE 1 TO WS-LIM-MES
020100           ADD 1 TO WS-HOY-ANIO GIVING WS-LIM-ANIO
020200        ELSE
020300           ADD 1 TO WS-HOY-MES GIVING WS-LIM-MES
020400           MOVE WS-HOY-ANIO TO WS-LIM-ANIO
020500        END-IF
020600     ELSE
020700        MOVE WS-HOY-MES  TO WS-LIM-MES
020800        MOVE WS-HOY-ANIO TO WS-LIM-ANIO
020900     END-IF.
021000 1100-CALC-LIMITE-F. EXIT.
021100*
021200 1150-TEST-BISIESTO-I.
021300     DIVIDE WS-HOY-ANIO BY 4   GIVING WS-DIV-TEMP REMAINDER WS-REM-04
021400     DIVIDE WS-HOY-ANIO BY 100 GIVING WS-DIV-TEMP REMAINDER WS-REM-100
021500     DIVIDE WS-HOY-ANIO BY 400 GIVING WS-DIV-TEMP REMAINDER WS-REM-400
021600     IF  (WS-REM-04 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
021700        SET WS-ES-BISIESTO TO TRUE
021800     ELSE
021900        SET WS-NO-ES-BISIESTO TO TRUE
022000     END-IF.
022100 1150-TEST-BISIESTO-F. EXIT.
022200*
022300*-----------------------------------------------------------------
022400 2000-PROCESO-I.
022500     IF SLT-COURT-ID = WS-CRT-ID-PEDIDA
022600        AND SLT-IS-AVAILABLE = 'Y'
022700        AND SLT-DATE IS NOT LESS WS-HOY-STR-X
022800        AND SLT-DATE IS NOT GREATER WS-LIM-STR-X
022900        MOVE 'AVAILABLE' TO SLT-STATUS
023000        PERFORM 5000-IMPRIME-I THRU 5000-IMPRIME-F
023100        ADD 1 TO WS-SLOTS-DISPONIBLES
023200     END-IF
023300     PERFORM 2050-LEER-SLOT-I THRU 2050-LEER-SLOT-F.
023400 2000-PROCESO-F. EXIT.
023500*
023600 2050-LEER-SLOT-I.
023700     READ SLOT-FILE INTO REG-SLT-MS
023800     IF FS-SLTMS = '00'
023900        ADD 1 TO WS-SLOTS-LEIDOS
024000        MOVE REG-SLT-MS TO CP-SLOT-RECORD
024100     ELSE
024200        SET WS-SLOT-FIN-LECTURA TO TRUE
024300     END-IF.
024400 2050-LEER-SLOT-F. EXIT.
024500*
024600*-----------------------------------------------------------------
024700 5000-IMPRIME-I.
024800     MOVE SLT-ID          TO IMP-SLOT-ID
024900     MOVE SLT-COURT-ID    TO IMP-COURT-ID
025000     MOVE SLT-DATE        TO IMP-SLOT-DATE
025100     MOVE SLT-START-TIME  TO IMP-START
025200     MOVE SLT-END-TIME    TO IMP-END
025300     MOVE SLT-STATUS      TO IMP-STATUS
025400     WRITE REG-SLT-AVR FROM IMP-DETALLE.
025500 5000-IMPRIME-F. EXIT.
025600*
025700*-----------------------------------------------------------------
025800 9999-FINAL-I.
025900     CLOSE SLOT-FILE
026000     CLOSE SLOT-AV-RPT
026100     DISPLAY '* PGMSLTAV - ESTADISTICAS DE LA CORRIDA'
026200     DISPLAY '*   TURNOS LEIDOS       = ' WS-SLOTS-LEIDOS
026300     DISPLAY '*   TURNOS DISPONIBLES  = ' WS-SLOTS-DISPONIBLES.
026400 9999-FINAL-F. EXIT.
