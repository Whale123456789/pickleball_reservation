000100******************************************************************FDB000
000200*                                                                *FDB000
000300*    CP-FDBREC  -  LAYOUT DEL ARCHIVO DE CALIFICACIONES Y        *FDB000
000400*    COMENTARIOS (FEEDBACK-FILE) SOBRE CANCHAS Y PROFESORES.     *FDB000
000500*                                                                *FDB000
000600*    2007-03-05  RQ-1702  M.SOSA     ALTA INICIAL DEL LAYOUT     *FDB000
000700*    2011-08-22  RQ-1955  R.QUIROGA  AGREGADO NOMBRE DE USUARIO  *FDB000
000800*                                                                *FDB000
000900******************************************************************FDB000
001000 01  CP-FEEDBACK-RECORD.                                         FDB001
001100     03  FDB-ID                      PIC 9(09).                  FDB002
001200     03  FDB-TARGET-TYPE             PIC X(10).                  FDB003
001300     03  FDB-TARGET-ID               PIC 9(09).                  FDB004
001400     03  FDB-RATING                  PIC 9(01).                  FDB005
001500     03  FDB-REVIEW                  PIC X(200).                 FDB006
001600     03  FDB-USER-NAME               PIC X(100).                 FDB007
001700     03  FDB-CREATED-DATE            PIC X(10).                  FDB008
001800     03  FILLER                      PIC X(11).                  FDB009
001900*                                                                 FDB010
002000*    VISTA NUMERICA DE LA FECHA DE ALTA, USADA PARA EL ORDEN     *FDB011
002100*    DESCENDENTE DE LISTFORTARGET Y PARA EL CORTE DE ESTADISTICAS*FDB012
002200 01  CP-FEEDBACK-DATE-NUMERICA REDEFINES CP-FEEDBACK-RECORD.      FDB013
002300     03  FILLER                      PIC X(329).                 FDB014
002400     03  FDB-CREATED-YYYY            PIC 9(04).                  FDB015
002500     03  FILLER                      PIC X(01).                  FDB016
002600     03  FDB-CREATED-MM              PIC 9(02).                  FDB017
002700     03  FILLER                      PIC X(01).                  FDB018
002800     03  FDB-CREATED-DD              PIC 9(02).                  FDB019
002900     03  FILLER                      PIC X(11).                  FDB020
