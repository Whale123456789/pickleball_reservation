000100******************************************************************DAY000
000200*                                                                *DAY000
000300*    CP-DAYTBL  -  TABLAS Y AREAS DE TRABAJO PARA CALCULO DE     *DAY000
000400*    FECHAS SIN USAR FUNCIONES INTRINSECAS (COMPILADOR NO LAS    *DAY000
000500*    SOPORTABA CUANDO SE ESCRIBIO ESTE SUBSISTEMA).              *DAY000
000600*    COMPARTIDA POR LOS PROGRAMAS QUE RECORREN EL CALENDARIO     *DAY000
000700*    DE TURNOS Y LOS QUE VALIDAN DIAS DE ATENCION DE CANCHA.     *DAY000
000800*                                                                *DAY000
000900*    1999-01-11  RQ-1310  J.ALVEAR   ALTA INICIAL (TABLA DIAS)   *DAY000
001000*    1999-06-03  RQ-1322  J.ALVEAR   AGREGADA TABLA DE BISIESTO  *DAY000
001100*    2006-10-20  RQ-1689  R.QUIROGA  AGREGADO ANCLA 2000-01-01   *DAY000
001200*                                                                *DAY000
001300******************************************************************DAY000
001400*    NOMBRES DE DIA CARGADOS COMO GRUPO CON VALUE Y REDEFINIDOS  DAY001
001500*    COMO TABLA INDEXADA PARA BUSQUEDA POR SUBINDICE (SUN=1).    DAY002
001600 01  CT-NOMBRES-DIAS.                                            DAY003
001700     03  CT-DIA-1                    PIC X(09) VALUE 'SUNDAY'.   DAY004
001800     03  CT-DIA-2                    PIC X(09) VALUE 'MONDAY'.   DAY005
001900     03  CT-DIA-3                    PIC X(09) VALUE 'TUESDAY'.  DAY006
002000     03  CT-DIA-4                    PIC X(09) VALUE 'WEDNESDAY'.DAY007
002100     03  CT-DIA-5                    PIC X(09) VALUE 'THURSDAY'. DAY008
002200     03  CT-DIA-6                    PIC X(09) VALUE 'FRIDAY'.   DAY009
002300     03  CT-DIA-7                    PIC X(09) VALUE 'SATURDAY'. DAY010
002400 01  WS-TABLA-DIAS REDEFINES CT-NOMBRES-DIAS.                    DAY011
002500     03  WS-DIA-NOMBRE               PIC X(09)                  DAY012
002600                                     OCCURS 7 TIMES             DAY013
002700                                     INDEXED BY WS-DIA-IDX.     DAY014
002800*                                                               DAY015
002900*    DIAS POR MES, ANIO NO BISIESTO, REDEFINIDA COMO TABLA.     DAY016
003000 01  CT-DIAS-MES-NORMAL.                                        DAY017
003100     03  CT-DIM-N01                  PIC 9(02) VALUE 31.        DAY018
003200     03  CT-DIM-N02                  PIC 9(02) VALUE 28.        DAY019
003300     03  CT-DIM-N03                  PIC 9(02) VALUE 31.        DAY020
003400     03  CT-DIM-N04                  PIC 9(02) VALUE 30.        DAY021
003500     03  CT-DIM-N05                  PIC 9(02) VALUE 31.        DAY022
003600     03  CT-DIM-N06                  PIC 9(02) VALUE 30.        DAY023
003700     03  CT-DIM-N07                  PIC 9(02) VALUE 31.        DAY024
003800     03  CT-DIM-N08                  PIC 9(02) VALUE 31.        DAY025
003900     03  CT-DIM-N09                  PIC 9(02) VALUE 30.        DAY026
004000     03  CT-DIM-N10                  PIC 9(02) VALUE 31.        DAY027
004100     03  CT-DIM-N11                  PIC 9(02) VALUE 30.        DAY028
004200     03  CT-DIM-N12                  PIC 9(02) VALUE 31.        DAY029
004300 01  WS-TABLA-DIM-NORMAL REDEFINES CT-DIAS-MES-NORMAL.          DAY030
004400     03  WS-DIM-NORMAL               PIC 9(02)                  DAY031
004500                                     OCCURS 12 TIMES            DAY032
004600                                     INDEXED BY WS-DIM-N-IDX.   DAY033
004700*                                                               DAY034
004800*    DIAS POR MES, ANIO BISIESTO (FEBRERO = 29), REDEFINIDA.    DAY035
004900 01  CT-DIAS-MES-BISIESTO.                                      DAY036
005000     03  CT-DIM-B01                  PIC 9(02) VALUE 31.        DAY037
005100     03  CT-DIM-B02                  PIC 9(02) VALUE 29.        DAY038
005200     03  CT-DIM-B03                  PIC 9(02) VALUE 31.        DAY039
005300     03  CT-DIM-B04                  PIC 9(02) VALUE 30.        DAY040
005400     03  CT-DIM-B05                  PIC 9(02) VALUE 31.        DAY041
005500     03  CT-DIM-B06                  PIC 9(02) VALUE 30.        DAY042
005600     03  CT-DIM-B07                  PIC 9(02) VALUE 31.        DAY043
005700     03  CT-DIM-B08                  PIC 9(02) VALUE 31.        DAY044
005800     03  CT-DIM-B09                  PIC 9(02) VALUE 30.        DAY045
005900     03  CT-DIM-B10                  PIC 9(02) VALUE 31.        DAY046
006000     03  CT-DIM-B11                  PIC 9(02) VALUE 30.        DAY047
006100     03  CT-DIM-B12                  PIC 9(02) VALUE 31.        DAY048
006200 01  WS-TABLA-DIM-BISIESTO REDEFINES CT-DIAS-MES-BISIESTO.      DAY049
006300     03  WS-DIM-BISIESTO             PIC 9(02)                  DAY050
006400                                     OCCURS 12 TIMES            DAY051
006500                                     INDEXED BY WS-DIM-B-IDX.   DAY052
006600*                                                               DAY053
006700*    ANCLA PARA CALCULO DE DIA DE SEMANA: 2000-01-01 = SABADO.  DAY054
006800 77  WS-ANCLA-ANIO                   PIC 9(04) COMP VALUE 2000.  DAY055
006900 77  WS-ANCLA-DOW                    PIC 9(02) COMP VALUE 7.     DAY056
007000*-----------  AREAS DE TRABAJO DE FECHA  ---------------------- DAY057
007100 77  WS-FECHA-ANIO                   PIC 9(04) COMP.             DAY058
007200 77  WS-FECHA-MES                    PIC 9(02) COMP.             DAY059
007300 77  WS-FECHA-DIA                    PIC 9(02) COMP.             DAY060
007400 77  WS-BISIESTO-SW                  PIC X            VALUE 'N'. DAY061
007500     88  WS-ES-BISIESTO                     VALUE 'Y'.          DAY062
007600     88  WS-NO-ES-BISIESTO                  VALUE 'N'.          DAY063
007700 77  WS-DIAS-DESDE-ANCLA             PIC S9(08) COMP VALUE 0.    DAY064
007800 77  WS-DOW-RESTO                    PIC 9(02) COMP VALUE 0.     DAY065
007900 77  WS-DOW-INDICE                   PIC 9(02) COMP VALUE 0.     DAY066
008000 77  WS-MES-IDX                      PIC 9(02) COMP VALUE 0.     DAY067
008100 77  WS-DIM-MES-ACTUAL               PIC 9(02) COMP VALUE 0.     DAY068
008200 77  WS-ANIO-IDX                     PIC 9(04) COMP VALUE 0.     DAY069
