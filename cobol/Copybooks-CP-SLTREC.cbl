000100******************************************************************SLT000
000200*                                                                *SLT000
000300*    CP-SLTREC  -  LAYOUT DEL TURNERO DE CANCHAS (SLOT-FILE)     *SLT000
000400*    UN REGISTRO POR HORA RESERVABLE GENERADA PARA UNA CANCHA.   *SLT000
000500*                                                                *SLT000
000600*    1996-04-02  RQ-1180  J.ALVEAR   ALTA INICIAL DEL LAYOUT     *SLT000
000700*    2001-07-30  RQ-1489  M.SOSA     AGREGADO ESTADO DERIVADO    *SLT000
000800*                                                                *SLT000
000900******************************************************************SLT000
001000 01  CP-SLOT-RECORD.                                             SLT001
001100     03  SLT-ID                      PIC 9(09).                  SLT002
001200     03  SLT-COURT-ID                PIC 9(09).                  SLT003
001300     03  SLT-DATE                    PIC X(10).                  SLT004
001400     03  SLT-START-TIME              PIC X(05).                  SLT005
001500     03  SLT-END-TIME                PIC X(05).                  SLT006
001600     03  SLT-IS-AVAILABLE            PIC X(01).                  SLT007
001700         88  SLT-DISPONIBLE                  VALUE 'Y'.          SLT008
001800         88  SLT-RESERVADO                   VALUE 'N'.          SLT009
001900     03  SLT-STATUS                  PIC X(12).                  SLT010
002000         88  SLT-STATUS-DISPONIBLE           VALUE 'AVAILABLE'.  SLT011
002100         88  SLT-STATUS-RESERVADO            VALUE 'BOOKED'.     SLT012
002200         88  SLT-STATUS-CERRADO              VALUE 'CLOSED'.     SLT013
002300         88  SLT-STATUS-MANTENIM             VALUE 'MAINTENANCE'.SLT014
002400         88  SLT-STATUS-DESCONOC             VALUE 'UNKNOWN'.    SLT015
002500     03  FILLER                      PIC X(09).                  SLT016
002600*                                                                 SLT017
002700*    VISTA NUMERICA DE LOS HORARIOS DE INICIO Y FIN, USADA EN    *SLT018
002800*    LA REGLA DE ESTADO DEL TURNO (R8) Y EN LA GENERACION (R6).  *SLT019
002900 01  CP-SLOT-TIME-NUMERICA REDEFINES CP-SLOT-RECORD.              SLT020
003000     03  FILLER                      PIC X(28).                  SLT021
003100     03  SLT-START-HH                PIC 9(02).                  SLT022
003200     03  FILLER                      PIC X(01).                  SLT023
003300     03  SLT-START-MM                PIC 9(02).                  SLT024
003400     03  SLT-END-HH                  PIC 9(02).                  SLT025
003500     03  FILLER                      PIC X(01).                  SLT026
003600     03  SLT-END-MM                  PIC 9(02).                  SLT027
003700     03  FILLER                      PIC X(22).                  SLT028
003800*                                                                 SLT029
003900*    VISTA NUMERICA DE LA FECHA DEL TURNO, USADA PARA UBICARLA  *SLT030
004000*    EN LA VENTANA DE 7 DIAS Y PARA EL BARRIDO DIA A DIA (R10). *SLT031
004100 01  CP-SLOT-DATE-NUMERICA REDEFINES CP-SLOT-RECORD.              SLT032
004200     03  FILLER                      PIC X(18).                  SLT033
004300     03  SLT-DATE-YYYY               PIC 9(04).                  SLT034
004400     03  FILLER                      PIC X(01).                  SLT035
004500     03  SLT-DATE-MM                 PIC 9(02).                  SLT036
004600     03  FILLER                      PIC X(01).                  SLT037
004700     03  SLT-DATE-DD                 PIC 9(02).                  SLT038
004800     03  FILLER                      PIC X(32).                  SLT039
