000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSLTCR.
000300 AUTHOR. R. QUIROGA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CLUB DE EMPLEADOS.
000500 DATE-WRITTEN. 1996-05-20.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - AREA CLUBES Y RESERVAS.
000800*
000900******************************************************************
001000*                                                                *
001100*   PGMSLTCR  -  ALTA MASIVA DE TURNOS (CARGA DIRECTA)           *
001200*   ===================================================         *
001300*   LEE UN LOTE DE TARJETAS DE TURNO (DDSLTIN) Y, PARA CADA UNA,  *
001400*   ESCRIBE EL REGISTRO DE TURNO CORRESPONDIENTE EN EL TURNERO    *
001500*   (SLOT-FILE, EXTENDIDO). A DIFERENCIA DE LA GENERACION DE      *
001600*   CALENDARIO DE PGMCRTMN, ACA EL TURNO VIENE YA ARMADO DESDE    *
001700*   AFUERA (CARGA DE DATOS HISTORICOS, IMPORTACION, ETC.) Y EL    *
001800*   PROGRAMA SOLO VALIDA QUE TRAIGA HORA DE INICIO Y DE FIN.      *
001900*                                                                *
002000*   CADA TARJETA SE PROCESA DE FORMA INDEPENDIENTE: EL RECHAZO    *
002100*   DE UNA NO AFECTA A LAS DEMAS DEL LOTE (NO HAY REGLA DE TODO-O-*
002200*   NADA SOBRE EL LOTE COMPLETO).                                 *
002300*                                                                *
002400******************************************************************
002500*                       REGISTRO DE CAMBIOS                      *
002600******************************************************************
002700*    1996-05-20  RQ-0271  R.QUIROGA  ALTA INICIAL DEL PROGRAMA
002800*    1996-05-20  RQ-0271  R.QUIROGA  (CARGA DIRECTA SIN VALIDAR
002900*                                    SOLAPAMIENTO NI CANCHA)
003000*    1996-11-08  RQ-0284  R.QUIROGA  AGREGADO RECHAZO POR FALTA
003100*                                    DE HORA DE INICIO O DE FIN
003200*    1998-09-25  RQ-0356  J.ALVEAR   REVISION DE CAMPO DE FECHA
003300*                                    PARA EL AÑO 2000: SIN CAMBIOS,
003400*                                    YA VENIA EN FORMATO AAAA-MM-DD
003500*    2004-07-13  RQ-0498  M.SOSA     AGREGADO LISTADO DE TARJETAS
003600*                                    RECHAZADAS (ESTILO PGMD1CAF)
003700*    2012-02-28  RQ-0599  R.QUIROGA  CONTADOR DE TURNOS GRABADOS
003800*                                    EN EL RESUMEN DE FIN DE CORRIDA
003900******************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SLOT-IN-CARDS  ASSIGN DDSLTIN
004900            FILE STATUS IS FS-SLTIN.
005000     SELECT SLOT-FILE     ASSIGN DDSLTMS
005100            FILE STATUS IS FS-SLTMS.
005200     SELECT SLT-REJECT-RPT ASSIGN DDSLTRPT
005300            FILE STATUS IS FS-SLTRPT.
005400*
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  SLOT-IN-CARDS
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 01  REG-SLT-IN                 PIC X(60).
006300*
006400 FD  SLOT-FILE
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-SLT-OUT                PIC X(60).
006800*
006900 FD  SLT-REJECT-RPT
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-SLT-RCH                PIC X(132).
007300*
007400******************************************************************
007500 WORKING-STORAGE SECTION.
007600*========================*
007700*
007800 77  FS-SLTIN                 PIC XX       VALUE SPACES.
007900 77  FS-SLTMS                 PIC XX       VALUE SPACES.
008000 77  FS-SLTRPT                PIC XX       VALUE SPACES.
008100*
008200 77  WS-IN-FIN-SW             PIC X        VALUE 'N'.
008300     88  WS-IN-FIN-LECTURA            VALUE 'Y'.
008400     88  WS-IN-NO-FIN-LECTURA         VALUE 'N'.
008500*
008600 77  WS-TARJETAS-LEIDAS       PIC 9(07) COMP VALUE 0.
008700 77  WS-TURNOS-GRABADOS       PIC 9(07) COMP VALUE 0.
008800 77  WS-TURNOS-RECHAZADOS     PIC 9(07) COMP VALUE 0.
008900*
009000 77  WS-RECHAZO-SW            PIC X        VALUE 'N'.
009100     88  WS-TARJETA-RECHAZADA         VALUE 'Y'.
009200     88  WS-TARJETA-ACEPTADA          VALUE 'N'.
009300 01  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
009400*
009500*-----------  TARJETA DE ALTA DE TURNO (DDSLTIN)  ----------------
009600 01  TRJ-SLOT-CARD.
009700     03  TRJ-SLOT-ID             PIC 9(09).
009800     03  TRJ-COURT-ID            PIC 9(09).
009900     03  TRJ-DATE                PIC X(10).
010000     03  TRJ-START-TIME          PIC X(05).
010100     03  TRJ-END-TIME            PIC X(05).
010200     03  TRJ-IS-AVAILABLE        PIC X(01).
010300     03  FILLER                  PIC X(21).
010400*-----------  VISTA NUMERICA DE LOS HORARIOS DE LA TARJETA  ------
010500 01  TRJ-SLOT-TIME-NUMERICA REDEFINES TRJ-SLOT-CARD.
010600     03  FILLER                  PIC X(28).
010700     03  TRJ-START-HH            PIC X(02).
010800     03  FILLER                  PIC X(01).
010900     03  TRJ-START-MM            PIC X(02).
011000     03  TRJ-END-HH              PIC X(02).
011100     03  FILLER                  PIC X(01).
011200     03  TRJ-END-MM              PIC X(02).
011300     03  FILLER                  PIC X(22).
011400*
011500*-----------  AREAS DE TITULO DEL LISTADO DE RECHAZOS  -----------
011600 01  IMP-TITULO-RPT.
011700     03  FILLER        PIC X(40) VALUE
011800         'LISTADO DE TARJETAS DE TURNO RECHAZADAS'.
011900 01  IMP-SUBTITULO-RPT.
012000     03  FILLER        PIC X(70) VALUE
012100         'TURNO-ID | CANCHA-ID | FECHA | INICIO | FIN | MOTIVO DEL RECHAZO'.
012200 01  IMP-REG-ERRONEO.
012300     03  IMP-R-SLOT-ID     PIC Z(08)9.
012400     03  FILLER            PIC X(03) VALUE ' | '.
012500     03  IMP-R-COURT-ID    PIC Z(08)9.
012600     03  FILLER            PIC X(03) VALUE ' | '.
012700     03  IMP-R-DATE        PIC X(10).
012800     03  FILLER            PIC X(03) VALUE ' | '.
012900     03  IMP-R-START       PIC X(05).
013000     03  FILLER            PIC X(03) VALUE ' | '.
013100     03  IMP-R-END         PIC X(05).
013200     03  FILLER            PIC X(03) VALUE ' | '.
013300     03  IMP-R-MOTIVO      PIC X(40).
013400     03  FILLER            PIC X(34) VALUE SPACES.
013500*
013600     COPY SLTREC.
013700*
013800******************************************************************
013900 PROCEDURE DIVISION.
014000*
014100 MAIN-PROGRAM-I.
014200     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
014300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014400        UNTIL WS-IN-FIN-LECTURA
014500     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
014600 MAIN-PROGRAM-F. GOBACK.
014700*
014800*-----------------------------------------------------------------
014900 1000-INICIO-I.
015000     OPEN INPUT  SLOT-IN-CARDS
015100     OPEN EXTEND SLOT-FILE
015200     OPEN OUTPUT SLT-REJECT-RPT
015300     WRITE REG-SLT-RCH FROM IMP-TITULO-RPT
015400     WRITE REG-SLT-RCH FROM IMP-SUBTITULO-RPT
015500     PERFORM 2050-LEER-TARJETA-I THRU 2050-LEER-TARJETA-F.
015600 1000-INICIO-F. EXIT.
015700*
015800*-----------------------------------------------------------------
015900 2000-PROCESO-I.
016000     SET WS-TARJETA-ACEPTADA TO TRUE
016100     MOVE SPACES TO WS-MOTIVO-RECHAZO
016200
016300     IF TRJ-START-TIME = SPACES OR TRJ-START-TIME = LOW-VALUES
016400        SET WS-TARJETA-RECHAZADA TO TRUE
016500        MOVE 'FALTA HORA DE INICIO' TO WS-MOTIVO-RECHAZO
016600     ELSE
016700        IF TRJ-END-TIME = SPACES OR TRJ-END-TIME = LOW-VALUES
016800           SET WS-TARJETA-RECHAZADA TO TRUE
016900           MOVE 'FALTA HORA DE FIN' TO WS-MOTIVO-RECHAZO
017000        END-IF
017100     END-IF
017200
017300     IF WS-TARJETA-RECHAZADA
017400        PERFORM 2900-IMPRIME-RECHAZO-I THRU 2900-IMPRIME-RECHAZO-F
017500        ADD 1 TO WS-TURNOS-RECHAZADOS
017600     ELSE
017700        PERFORM 2800-GRABA-TURNO-I THRU 2800-GRABA-TURNO-F
017800        ADD 1 TO WS-TURNOS-GRABADOS
017900     END-IF
018000
018100     PERFORM 2050-LEER-TARJETA-I THRU 2050-LEER-TARJETA-F.
018200 2000-PROCESO-F. EXIT.
018300*
018400*-----------------------------------------------------------------
018500 2050-LEER-TARJETA-I.
018600     READ SLOT-IN-CARDS INTO REG-SLT-IN
018700     IF FS-SLTIN = '00'
018800        ADD 1 TO WS-TARJETAS-LEIDAS
018900        MOVE REG-SLT-IN TO TRJ-SLOT-CARD
019000     ELSE
019100        SET WS-IN-FIN-LECTURA TO TRUE
019200     END-IF.
019300 2050-LEER-TARJETA-F. EXIT.
019400*
019500*-----------------------------------------------------------------
019600*    2800-GRABA-TURNO-I/F  -  R9: ESCRIBE EL TURNO TAL COMO VINO
019700*-----------------------------------------------------------------
019800 2800-GRABA-TURNO-I.
019900     MOVE SPACES          TO CP-SLOT-RECORD
020000     MOVE TRJ-SLOT-ID     TO SLT-ID
020100     MOVE TRJ-COURT-ID    TO SLT-COURT-ID
020200     MOVE TRJ-DATE        TO SLT-DATE
020300     MOVE TRJ-START-TIME  TO SLT-START-TIME
021000     MOVE TRJ-END-TIME    TO SLT-END-TIME
021100     MOVE TRJ-IS-AVAILABLE TO SLT-IS-AVAILABLE
021200     MOVE SPACES          TO SLT-STATUS
021300     WRITE REG-SLT-OUT FROM CP-SLOT-RECORD.
021400 2800-GRABA-TURNO-F. EXIT.
021500*
021600*-----------------------------------------------------------------
021700 2900-IMPRIME-RECHAZO-I.
021800     MOVE TRJ-SLOT-ID     TO IMP-R-SLOT-ID
021900     MOVE TRJ-COURT-ID    TO IMP-R-COURT-ID
022000     MOVE TRJ-DATE        TO IMP-R-DATE
022100     MOVE TRJ-START-TIME  TO IMP-R-START
022200     MOVE TRJ-END-TIME    TO IMP-R-END
022300     MOVE WS-MOTIVO-RECHAZO TO IMP-R-MOTIVO
022400     WRITE REG-SLT-RCH FROM IMP-REG-ERRONEO.
022500 2900-IMPRIME-RECHAZO-F. EXIT.
022600*
022700*-----------------------------------------------------------------
022800 9999-FINAL-I.
022900     CLOSE SLOT-IN-CARDS
023000     CLOSE SLOT-FILE
023100     CLOSE SLT-REJECT-RPT
023200     DISPLAY '* PGMSLTCR - ESTADISTICAS DE LA CORRIDA'
023300     DISPLAY '*   TARJETAS LEIDAS    = ' WS-TARJETAS-LEIDAS
023400     DISPLAY '*   TURNOS GRABADOS    = ' WS-TURNOS-GRABADOS
023500     DISPLAY '*   TURNOS RECHAZADOS  = ' WS-TURNOS-RECHAZADOS.
023600 9999-FINAL-F. EXIT.
