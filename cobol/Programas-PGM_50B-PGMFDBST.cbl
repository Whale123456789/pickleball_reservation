000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFDBST.
000300 AUTHOR. R. QUIROGA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CLUB DE EMPLEADOS.
000500 DATE-WRITTEN. 2011-09-01.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - AREA CLUBES Y RESERVAS.
000800*
000900******************************************************************
001000*                                                                *
001100*   PGMFDBST  -  LISTADO Y ESTADISTICAS DE CALIFICACIONES POR     *
001200*   OBJETO CALIFICADO (CANCHA O PROFESOR)                        *
001300*   ======================================================      *
001400*   LEE FEEDBACK-FILE, QUE DEBE LLEGAR PRE-ORDENADO POR          *
001500*   TIPO-OBJETO/ID-OBJETO ASCENDENTE Y, DENTRO DE CADA GRUPO,     *
001600*   POR FECHA DE ALTA DESCENDENTE (ORDENAMIENTO PREVIO POR JCL,   *
001700*   IGUAL QUE SE HACIA CON TBCURCTA EN LOS LISTADOS DE CUENTAS).  *
001800*   POR CADA GRUPO TIPO-OBJETO/ID-OBJETO (CORTE DE CONTROL)       *
001900*   IMPRIME EL DETALLE DE CADA CALIFICACION (LISTADO) Y AL        *
002000*   CERRAR EL GRUPO IMPRIME EL PROMEDIO DE CALIFICACION Y LA      *
002100*   CANTIDAD TOTAL DE RESENIAS DEL OBJETO (ESTADISTICA).          *
002200*   SI EL ARCHIVO LLEGA VACIO, NO SE EMITE NINGUN GRUPO.          *
002300*                                                                *
002400******************************************************************
002500*                       REGISTRO DE CAMBIOS                      *
002600******************************************************************
002700*    2011-09-01  RQ-1958  R.QUIROGA  ALTA INICIAL DEL PROGRAMA
002800*    2011-09-01  RQ-1958  R.QUIROGA  (LISTADO POR OBJETO)
002900*    2012-01-18  RQ-1974  R.QUIROGA  AGREGADO CORTE DE CONTROL
003000*                                    CON PROMEDIO Y CONTADOR
003100*    2015-07-30  RQ-2011  M.SOSA     PROMEDIO EN CERO CUANDO EL
003200*                                    OBJETO NO TIENE RESENIAS
003300******************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FEEDBACK-FILE ASSIGN DDFDBMS
004300            FILE STATUS IS FS-FDBMS.
004400     SELECT FDBSTAT-RPT  ASSIGN DDFSTRPT
004500            FILE STATUS IS FS-FSTRPT.
004600*
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 FD  FEEDBACK-FILE
005200     BLOCK CONTAINS 0 RECORDS
005300     RECORDING MODE IS F.
005400 01  REG-FDB-MS                 PIC X(350).
005500*
005600 FD  FDBSTAT-RPT
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  REG-FST-RPT                PIC X(124).
006000*
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006300*========================*
006400*
006500 77  FS-FDBMS                 PIC XX       VALUE SPACES.
006600 77  FS-FSTRPT                PIC XX       VALUE SPACES.
006700*
006800 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
006900     88  WS-FIN-LECTURA              VALUE 'Y'.
007000     88  WS-NO-FIN-LECTURA           VALUE 'N'.
007100 77  WS-PRIMER-REG            PIC XX       VALUE 'SI'.
007200*
007300*-----------  CLAVE DE CORTE (TIPO-OBJETO / ID-OBJETO)  ----------
007310 01  WS-GRUPO-CLAVE-ANT.
007320     03  WS-MAYOR-ANT-TIPO    PIC X(10)    VALUE SPACES.
007330     03  WS-MAYOR-ANT-ID      PIC 9(09) COMP VALUE 0.
007340 01  WS-GRUPO-CLAVE-ANT-X REDEFINES WS-GRUPO-CLAVE-ANT
007350                                PIC X(14).
007600*
007700*-----------  ACUMULADORES DEL GRUPO  -----------------------------
007800 77  WS-SUMA-RATING           PIC 9(07) COMP VALUE 0.
007900 77  WS-CANT-RATING           PIC 9(05) COMP VALUE 0.
008000 01  WS-PROMEDIO              PIC 9(01)V9(02) VALUE 0.
008100*
008200 77  WS-LEIDOS-CANT           PIC 9(07) COMP VALUE 0.
008300 77  WS-IMPRESOS-CANT         PIC 9(07) COMP VALUE 0.
008400 77  WS-GRUPOS-CANT           PIC 9(05) COMP VALUE 0.
008500*
008600*-----------  FECHA DE PROCESO (TITULO DEL LISTADO)  -------------
008700 01  WS-FECHA-SISTEMA.
008800     03  WS-SIS-ANIO-CORTO        PIC 9(02).
008900     03  WS-SIS-MES               PIC 9(02).
009000     03  WS-SIS-DIA               PIC 9(02).
009100 01  WS-FECHA-SISTEMA-AAAA REDEFINES WS-FECHA-SISTEMA
009200                                PIC X(06).
009210 77  WS-HOY-ANIO              PIC 9(04) COMP VALUE 0.
009220 01  WS-HOY-STR.
009230     03  WS-HOY-ANIO-D        PIC 9(04).
009240     03  FILLER               PIC X(01) VALUE '-'.
009250     03  WS-HOY-MES-D         PIC 9(02).
009260     03  FILLER               PIC X(01) VALUE '-'.
009270     03  WS-HOY-DIA-D         PIC 9(02).
009280 01  WS-HOY-STR-X REDEFINES WS-HOY-STR
009290                                PIC X(10).
009300*
009400*-----------  AREAS DE IMPRESION  ---------------------------------
009500 01  IMP-TITULO.
009510     03  FILLER    PIC X(08) VALUE 'FECHA: '.
009520     03  IMP-TIT-FECHA  PIC X(10).
009530     03  FILLER    PIC X(05) VALUE SPACES.
009600     03  FILLER    PIC X(55) VALUE
009700         'LISTADO Y ESTADISTICAS DE CALIFICACIONES POR OBJETO'.
009800     03  FILLER    PIC X(46) VALUE SPACES.
009900 01  IMP-SUBT-OBJETO.
010000     03  FILLER          PIC X(03) VALUE ' | '.
010100     03  FILLER          PIC X(07) VALUE 'OBJETO:'.
010200     03  FILLER          PIC X(01) VALUE SPACES.
010300     03  IMP-SUB-TIPO    PIC X(10).
010400     03  FILLER          PIC X(01) VALUE '/'.
010500     03  IMP-SUB-ID      PIC Z(08)9.
010600     03  FILLER          PIC X(03) VALUE ' | '.
010700     03  FILLER          PIC X(85) VALUE SPACES.
010800 01  IMP-ENCABEZADO.
010900     03  FILLER    PIC X(12) VALUE 'CALIF.'.
011000     03  FILLER    PIC X(65) VALUE 'COMENTARIO'.
011100     03  FILLER    PIC X(22) VALUE 'USUARIO'.
011200     03  FILLER    PIC X(12) VALUE 'FECHA'.
011300     03  FILLER    PIC X(13) VALUE SPACES.
011400 01  IMP-LINEA-SEP.
011500     03  FILLER    PIC X(124) VALUE ALL '-'.
011600 01  IMP-DETALLE.
011700     03  IMP-RATING           PIC 9.
011800     03  FILLER               PIC X(11) VALUE SPACES.
011900     03  IMP-REVIEW           PIC X(60).
012000     03  FILLER               PIC X(05) VALUE SPACES.
012100     03  IMP-USER-NAME        PIC X(20).
012200     03  FILLER               PIC X(02) VALUE SPACES.
012300     03  IMP-CREATED-DATE     PIC X(10).
012400     03  FILLER               PIC X(03) VALUE SPACES.
012500 01  IMP-FOOTER.
012600     03  FILLER               PIC X(03) VALUE ' | '.
012700     03  FILLER               PIC X(18) VALUE 'PROMEDIO CALIF.: '.
012800     03  IMP-FOOT-PROMEDIO    PIC 9.9(02).
012900     03  FILLER               PIC X(03) VALUE ' | '.
013000     03  FILLER               PIC X(18) VALUE 'TOTAL RESENIAS: '.
013100     03  IMP-FOOT-CANT        PIC Z(04)9.
013200     03  FILLER               PIC X(03) VALUE ' | '.
013300     03  FILLER               PIC X(51) VALUE SPACES.
013400*
013500     COPY FDBREC.
013600*
013700******************************************************************
013800 PROCEDURE DIVISION.
013900*
014000 MAIN-PROGRAM-I.
014100     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
014200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014300        UNTIL WS-FIN-LECTURA
014400     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
014500 MAIN-PROGRAM-F. GOBACK.
014600*
014700*-----------------------------------------------------------------
014800 1000-INICIO-I.
014900     SET WS-NO-FIN-LECTURA TO TRUE
015000     ACCEPT WS-FECHA-SISTEMA-AAAA FROM DATE
015010     COMPUTE WS-HOY-ANIO = 2000 + WS-SIS-ANIO-CORTO
015020     MOVE WS-HOY-ANIO TO WS-HOY-ANIO-D
015030     MOVE WS-SIS-MES  TO WS-HOY-MES-D
015040     MOVE WS-SIS-DIA  TO WS-HOY-DIA-D
015050     MOVE WS-HOY-STR  TO IMP-TIT-FECHA
015100
015200     OPEN INPUT  FEEDBACK-FILE
015300     OPEN OUTPUT FDBSTAT-RPT
015400
015500     PERFORM 2050-LEER-FDB-I THRU 2050-LEER-FDB-F
015600     IF NOT WS-FIN-LECTURA
015700        MOVE FDB-TARGET-TYPE TO WS-MAYOR-ANT-TIPO
015800        MOVE FDB-TARGET-ID   TO WS-MAYOR-ANT-ID
015900     END-IF.
016000 1000-INICIO-F. EXIT.
016100*
016200*-----------------------------------------------------------------
016300 2000-PROCESO-I.
016400     IF WS-PRIMER-REG = 'SI'
016500        MOVE 'NO' TO WS-PRIMER-REG
016600        PERFORM 5100-TITULO-I THRU 5100-TITULO-F
016700        PERFORM 5200-ENCABEZA-GRUPO-I THRU 5200-ENCABEZA-GRUPO-F
016800        PERFORM 5000-IMPRIME-I THRU 5000-IMPRIME-F
016900     ELSE
017000        PERFORM 2050-LEER-FDB-I THRU 2050-LEER-FDB-F
017100        IF WS-FIN-LECTURA
017200           PERFORM 2200-CORTE-I THRU 2200-CORTE-F
017300        ELSE
017400           IF FDB-TARGET-TYPE = WS-MAYOR-ANT-TIPO
017500              AND FDB-TARGET-ID = WS-MAYOR-ANT-ID
017600              PERFORM 5000-IMPRIME-I THRU 5000-IMPRIME-F
017700           ELSE
017800              PERFORM 2200-CORTE-I THRU 2200-CORTE-F
017900              MOVE FDB-TARGET-TYPE TO WS-MAYOR-ANT-TIPO
018000              MOVE FDB-TARGET-ID   TO WS-MAYOR-ANT-ID
018100              PERFORM 5200-ENCABEZA-GRUPO-I
018200                 THRU 5200-ENCABEZA-GRUPO-F
018300              PERFORM 5000-IMPRIME-I THRU 5000-IMPRIME-F
018400           END-IF
018500        END-IF
018600     END-IF.
018700 2000-PROCESO-F. EXIT.
018800*
018900*-----------------------------------------------------------------
019000 2050-LEER-FDB-I.
019100     READ FEEDBACK-FILE INTO REG-FDB-MS
019200     IF FS-FDBMS = '00'
019300        ADD 1 TO WS-LEIDOS-CANT
019400        MOVE REG-FDB-MS TO CP-FEEDBACK-RECORD
019500     ELSE
019600        SET WS-FIN-LECTURA TO TRUE
019700     END-IF.
019800 2050-LEER-FDB-F. EXIT.
019900*
020000*-----------------------------------------------------------------
020100*    2200-CORTE-I/F  -  R13: PROMEDIO Y CANTIDAD DEL GRUPO CERRADO
020200*-----------------------------------------------------------------
020300 2200-CORTE-I.
020320     DISPLAY '* CIERRE DE GRUPO, CLAVE = ' WS-GRUPO-CLAVE-ANT-X
020400     IF WS-CANT-RATING = 0
020450        MOVE 0 TO WS-PROMEDIO
020475     ELSE
020600        DIVIDE WS-SUMA-RATING BY WS-CANT-RATING
020700           GIVING WS-PROMEDIO ROUNDED
020800     END-IF
020900     ADD 1 TO WS-GRUPOS-CANT
021000     MOVE WS-PROMEDIO     TO IMP-FOOT-PROMEDIO
021100     MOVE WS-CANT-RATING  TO IMP-FOOT-CANT
021200     WRITE REG-FST-RPT FROM IMP-LINEA-SEP
021300     WRITE REG-FST-RPT FROM IMP-FOOTER
021400     MOVE 0 TO WS-SUMA-RATING
021500     MOVE 0 TO WS-CANT-RATING.
021600 2200-CORTE-F. EXIT.
021700*
021800*-----------------------------------------------------------------
021900 5000-IMPRIME-I.
022000     ADD 1 TO WS-CANT-RATING
022100     ADD FDB-RATING TO WS-SUMA-RATING
022200     ADD 1 TO WS-IMPRESOS-CANT
022300     MOVE FDB-RATING        TO IMP-RATING
022400     MOVE FDB-REVIEW(1:60)  TO IMP-REVIEW
022500     MOVE FDB-USER-NAME(1:20) TO IMP-USER-NAME
022600     MOVE FDB-CREATED-DATE  TO IMP-CREATED-DATE
022700     WRITE REG-FST-RPT FROM IMP-DETALLE.
022800 5000-IMPRIME-F. EXIT.
022900*
023000*-----------------------------------------------------------------
023100 5100-TITULO-I.
023200     WRITE REG-FST-RPT FROM IMP-TITULO
023300     WRITE REG-FST-RPT FROM IMP-LINEA-SEP.
023400 5100-TITULO-F. EXIT.
023500*
023600*-----------------------------------------------------------------
023700 5200-ENCABEZA-GRUPO-I.
023800     MOVE FDB-TARGET-TYPE TO IMP-SUB-TIPO
023900     MOVE FDB-TARGET-ID   TO IMP-SUB-ID
024000     WRITE REG-FST-RPT FROM IMP-SUBT-OBJETO
024100     WRITE REG-FST-RPT FROM IMP-ENCABEZADO.
024200 5200-ENCABEZA-GRUPO-F. EXIT.
024300*
024400*-----------------------------------------------------------------
024500 9999-FINAL-I.
024600     CLOSE FEEDBACK-FILE
024700     CLOSE FDBSTAT-RPT
024800     DISPLAY '* PGMFDBST - ESTADISTICAS DE LA CORRIDA'
024900     DISPLAY '*   REGISTROS LEIDOS    = ' WS-LEIDOS-CANT
025000     DISPLAY '*   REGISTROS IMPRESOS  = ' WS-IMPRESOS-CANT
025100     DISPLAY '*   GRUPOS (OBJETOS)    = ' WS-GRUPOS-CANT.
025200 9999-FINAL-F. EXIT.
025300*
