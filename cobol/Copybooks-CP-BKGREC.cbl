000010******************************************************************BKG000
000020*                                                                *BKG000
000030*    CP-BKGREC  -  DATOS DE RESERVA USADOS SOLO PARA ARMAR EL    *BKG000
000040*    CONTENIDO DE LOS AVISOS DE CONFIRMACION/CANCELACION.        *BKG000
000050*    NO ES UN ARCHIVO MAESTRO - SE RECIBE POR TARJETA DE ENTRADA.*BKG000
000060*                                                                *BKG000
000070*    2004-09-14  RQ-1618  M.SOSA     ALTA INICIAL DEL LAYOUT     *BKG000
000080*    2016-03-03  RQ-0652  M.SOSA     IMPORTE A COMP-3, COMO      *BKG000
000090*                                    TODO IMPORTE DE ESTE SHOP   *BKG000
000100*                                                                *BKG000
000110******************************************************************BKG000
000120 01  CP-BOOKING-RECORD.                                          BKG001
000130     03  BKG-ID                      PIC 9(09).                  BKG002
000140     03  BKG-TOTAL-AMOUNT            PIC S9(07)V9(02) COMP-3.    BKG003
000150     03  BKG-PURPOSE                 PIC X(40).                  BKG004
000160     03  BKG-NUM-PLAYERS             PIC 9(03).                  BKG005
000170     03  BKG-STATUS                  PIC X(20).                  BKG006
000180         88  BKG-STATUS-APROBADA             VALUE 'APPROVED'.   BKG007
000190         88  BKG-STATUS-RECHAZADA            VALUE 'REJECTED'.   BKG008
000200     03  FILLER                      PIC X(09).                  BKG009
