000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMCRTMN.
000030 AUTHOR. J. ALVEAR.
000040 INSTALLATION. GERENCIA DE SISTEMAS - CLUB DE EMPLEADOS.
000050 DATE-WRITTEN. 1994-06-15.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - AREA CLUBES Y RESERVAS.
000080*
000090******************************************************************
000100*                                                                *
000110*   PGMCRTMN  -  MANTENIMIENTO DE MAESTRO DE CANCHAS             *
000120*   =============================================               *
000130*   PASADA DE ALTA / MODIFICACION / BAJA LOGICA / CAMBIO DE      *
000140*   PRECIOS SOBRE EL MAESTRO DE CANCHAS (COURT-FILE) DEL CLUB.   *
000150*                                                                *
000160*   POR CADA TRANSACCION DE ALTA SE GENERA ADEMAS EL CALENDARIO  *
000170*   ROTATIVO DE TURNOS DE UNA HORA (HOY A HOY+3 MESES) SOBRE     *
000180*   EL MAESTRO DE TURNOS (SLOT-FILE).                            *
000190*                                                                *
000200*   CODIGOS DE ACCION DE LA TRANSACCION (TRN-ACTION-CODE):       *
000210*     AL = ALTA DE CANCHA + GENERACION DE TURNOS                 *
000220*     MO = MODIFICACION DE DATOS DE CANCHA                       *
000230*     BA = BAJA LOGICA DE CANCHA                                 *
000240*     PR = ACTUALIZACION DE PRECIOS/VENTANA PICO                 *
000250*                                                                *
000260*   EL MAESTRO VIEJO SE CARGA COMPLETO EN TABLA (WS-CRT-TABLA),  *
000270*   SE APLICAN LAS TRANSACCIONES SOBRE LA TABLA Y AL FINAL SE    *
000280*   GRABA COMO MAESTRO NUEVO (GENERACION SIGUIENTE DE COURT-FILE)*
000290*                                                                *
000300******************************************************************
000310*                       REGISTRO DE CAMBIOS                      *
000320******************************************************************
000330*    1994-06-15  RQ-0140  J.ALVEAR   ALTA INICIAL DEL PROGRAMA
000340*    1994-09-02  RQ-0161  J.ALVEAR   AGREGADA VALIDACION R2/R3
000350*                                    (HORARIO DE APERTURA)
000360*    1995-01-20  RQ-0188  J.ALVEAR   AGREGADA GENERACION DE
000370*                                    TURNOS (R6) AL ALTA
000380*    1995-05-11  RQ-0203  M.SOSA     AGREGADA VALIDACION DE
000390*                                    VENTANA PICO (R5)
000400*    1996-02-08  RQ-0254  M.SOSA     AGREGADA OPCION MO
000410*                                    (MODIFICACION DE CANCHA)
000420*    1996-11-19  RQ-0291  M.SOSA     AGREGADA OPCION BA
000430*                                    (BAJA LOGICA, GUARDA R7)
000440*    1997-07-03  RQ-0318  R.QUIROGA  AGREGADA OPCION PR
000450*                                    (CAMBIO DE PRECIOS)
000460*    1998-09-25  RQ-0355  R.QUIROGA  REVISION DE CAMPOS DE
000470*                                    FECHA PARA EL AÑO 2000:
000480*                                    SE CONFIRMA FORMATO DE 4
000490*                                    DIGITOS EN TODAS LAS FECHAS
000500*    1999-01-14  RQ-0359  R.QUIROGA  AMPLIADO OPERATING-DAYS
000510*                                    A 60 POSICIONES
000520*    2001-03-08  RQ-0412  M.SOSA     CORREGIDO CORTE DE TURNO
000530*                                    FINAL CONTRA EL CIERRE (R6)
000540*    2004-10-12  RQ-0470  R.QUIROGA  DUPLICADO NOMBRE+UBICACION
000550*                                    NO DISTINGUE BAJA LOGICA (R1)
000560*    2008-06-30  RQ-0533  M.SOSA     AGREGADO LISTADO DE
000570*                                    TRANSACCIONES RECHAZADAS
000580*    2013-04-17  RQ-0601  R.QUIROGA  REVISION GENERAL DE
000590*                                    ESTADISTICAS FINALES
000600*    2015-11-09  RQ-0647  M.SOSA     CORREGIDO PARSEO DE
000610*                                    OPERATING-DAYS: UN TOKEN CON
000620*                                    BLANCO DESPUES DE LA COMA
000630*                                    RECHAZABA EL ALTA SIN MOTIVO
000640*    2016-03-03  RQ-0652  M.SOSA     PRECIOS DE CANCHA (WS-T-/TRN-CRT-)
000650*                                    PASADOS A COMP-3, COMO TODO IMPORTE
000660*                                    DE ESTE SHOP; AJUSTADOS LARGOS DE
000670*                                    REGISTRO Y OFFSETS DEL MAESTRO
000680*    2016-03-03  RQ-0653  M.SOSA     CORREGIDO: LA TRANSACCION LEIDA
000690*                                    NUNCA SE VOLCABA A TRN-CRT-RECORD
000700*                                    (FALTABA EL MOVE DESDE REG-CRT-TRN)
000710******************************************************************
000720*
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770*
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT OLD-CRT-MASTER  ASSIGN DDCRTOLD
000810            FILE STATUS IS FS-CRTOLD.
000820     SELECT NEW-CRT-MASTER  ASSIGN DDCRTNEW
000830            FILE STATUS IS FS-CRTNEW.
000840     SELECT CRT-TRANSACTIONS ASSIGN DDCRTTRN
000850            FILE STATUS IS FS-CRTTRN.
000860     SELECT SLOT-FILE       ASSIGN DDSLTMS
000870            FILE STATUS IS FS-SLTMS.
000880     SELECT CRT-REJECT-RPT  ASSIGN DDCRTRPT
000890            FILE STATUS IS FS-CRTRPT.
000900*
000910******************************************************************
000920 DATA DIVISION.
000930 FILE SECTION.
000940*
000950 FD  OLD-CRT-MASTER
000960     BLOCK CONTAINS 0 RECORDS
000970     RECORDING MODE IS F.
000980 01  REG-CRT-OLD                PIC X(341).
000990*
001000 FD  NEW-CRT-MASTER
001010     BLOCK CONTAINS 0 RECORDS
001020     RECORDING MODE IS F.
001030 01  REG-CRT-NEW                PIC X(341).
001040*
001050 FD  CRT-TRANSACTIONS
001060     BLOCK CONTAINS 0 RECORDS
001070     RECORDING MODE IS F.
001080 01  REG-CRT-TRN                PIC X(311).
001090*
001100 FD  SLOT-FILE
001110     BLOCK CONTAINS 0 RECORDS
001120     RECORDING MODE IS F.
001130 01  REG-SLT-OUT                PIC X(60).
001140*
001150 FD  CRT-REJECT-RPT
001160     BLOCK CONTAINS 0 RECORDS
001170     RECORDING MODE IS F.
001180 01  REG-CRT-RPT                PIC X(132).
001190*
001200******************************************************************
001210 WORKING-STORAGE SECTION.
001220*========================*
001230*
001240*-----------  STATUS DE ARCHIVOS  ------------------------------
001250 77  FS-CRTOLD               PIC XX       VALUE SPACES.
001260 77  FS-CRTNEW               PIC XX       VALUE SPACES.
001270 77  FS-CRTTRN                PIC XX       VALUE SPACES.
001280 77  FS-SLTMS                 PIC XX       VALUE SPACES.
001290 77  FS-CRTRPT                PIC XX       VALUE SPACES.
001300*
001310 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
001320     88  WS-FIN-LECTURA               VALUE 'Y'.
001330     88  WS-NO-FIN-LECTURA            VALUE 'N'.
001340*
001350*-----------  CONTADORES (TODOS COMP, PERIODO 1994)  -----------
001360 77  WS-TRN-LEIDAS            PIC 9(05) COMP VALUE 0.
001370 77  WS-TRN-ACEPTADAS         PIC 9(05) COMP VALUE 0.
001380 77  WS-TRN-RECHAZADAS        PIC 9(05) COMP VALUE 0.
001390 77  WS-SLOTS-GENERADOS       PIC 9(07) COMP VALUE 0.
001400 77  WS-CRT-CANT              PIC 9(05) COMP VALUE 0.
001410 77  WS-CRT-MAX               PIC 9(05) COMP VALUE 200.
001420 77  WS-PRIMER-RECHAZO        PIC X(02)      VALUE 'SI'.
001430 77  WS-MESSAGE-ERROR         PIC X(45)      VALUE SPACES.
001440*
001450*-----------  TABLA DE CANCHAS EN MEMORIA  ----------------------
001460 01  WS-CRT-TABLA.
001470     03  WS-CRT-T-ENTRY OCCURS 200 TIMES
001480                        INDEXED BY WS-CRT-IDX, WS-CRT-IDX2.
001490         05  WS-T-ID              PIC 9(09).
001500         05  WS-T-NAME            PIC X(100).
001510         05  WS-T-LOCATION        PIC X(100).
001520         05  WS-T-STATUS          PIC X(20).
001530         05  WS-T-OPENING         PIC X(05).
001540         05  WS-T-CLOSING         PIC X(05).
001550         05  WS-T-OPER-DAYS       PIC X(60).
001560         05  WS-T-PEAK-HOURLY     PIC S9(05)V9(02) COMP-3.
001570         05  WS-T-OFFPEAK-HOURLY  PIC S9(05)V9(02) COMP-3.
001580         05  WS-T-DAILY           PIC S9(05)V9(02) COMP-3.
001590         05  WS-T-PEAK-START      PIC X(05).
001600         05  WS-T-PEAK-END        PIC X(05).
001610         05  WS-T-ARCHIVED        PIC X(01).
001620         05  WS-T-ARCHIVED-DATE   PIC X(10).
001630*
001640*-----------  TRANSACCION DE ENTRADA  ---------------------------
001650 01  TRN-CRT-RECORD.
001660     05  TRN-ACTION-CODE          PIC X(02).
001670         88  TRN-ES-ALTA                  VALUE 'AL'.
001680         88  TRN-ES-MODIF                 VALUE 'MO'.
001690         88  TRN-ES-BAJA                  VALUE 'BA'.
001700         88  TRN-ES-PRECIO                VALUE 'PR'.
001710     05  TRN-CRT-ID               PIC 9(09).
001720     05  TRN-CRT-NAME             PIC X(100).
001730     05  TRN-CRT-LOCATION         PIC X(100).
001740     05  TRN-CRT-OPENING-TIME     PIC X(05).
001750     05  TRN-CRT-CLOSING-TIME     PIC X(05).
001760     05  TRN-CRT-OPERATING-DAYS   PIC X(60).
001770     05  TRN-CRT-PEAK-HOURLY      PIC S9(05)V9(02) COMP-3.
001780     05  TRN-CRT-OFFPEAK-HOURLY   PIC S9(05)V9(02) COMP-3.
001790     05  TRN-CRT-DAILY-PRICE      PIC S9(05)V9(02) COMP-3.
001800     05  TRN-CRT-PEAK-START       PIC X(05).
001810     05  TRN-CRT-PEAK-END         PIC X(05).
001820     05  FILLER                   PIC X(08).
001830*
001840*    VISTA BAJA: SOLO CODIGO DE ACCION E IDENTIFICADOR.
001850 01  TRN-CRT-BAJA REDEFINES TRN-CRT-RECORD.
001860     05  FILLER                   PIC X(02).
001870     05  TRNB-CRT-ID              PIC 9(09).
001880     05  FILLER                   PIC X(300).
001890*
001900*    VISTA PRECIO: IDENTIFICADOR + PRECIOS + VENTANA PICO.
001910 01  TRN-CRT-PRECIO REDEFINES TRN-CRT-RECORD.
001920     05  FILLER                   PIC X(02).
001930     05  TRNP-CRT-ID              PIC 9(09).
001940     05  FILLER                   PIC X(270).
001950     05  TRNP-PEAK-HOURLY         PIC S9(05)V9(02) COMP-3.
001960     05  TRNP-OFFPEAK-HOURLY      PIC S9(05)V9(02) COMP-3.
001970     05  TRNP-DAILY-PRICE         PIC S9(05)V9(02) COMP-3.
001980     05  TRNP-PEAK-START          PIC X(05).
001990     05  TRNP-PEAK-END            PIC X(05).
002000     05  FILLER                   PIC X(08).
002010*
002020*    VISTA NUMERICA DE HORARIOS, PARA COMPARAR HH:MM (R2/R3/R5).
002030 01  TRN-CRT-TIME-NUMERICA REDEFINES TRN-CRT-RECORD.
002040     05  FILLER                   PIC X(211).
002050     05  TRNH-OPEN-HH             PIC 9(02).
002060     05  FILLER                   PIC X(01).
002070     05  TRNH-OPEN-MM             PIC 9(02).
002080     05  TRNH-CLOSE-HH            PIC 9(02).
002090     05  FILLER                   PIC X(01).
002100     05  TRNH-CLOSE-MM            PIC 9(02).
002110     05  FILLER                   PIC X(60).
002120     05  FILLER                   PIC X(12).
002130     05  TRNH-PEAKST-HH           PIC 9(02).
002140     05  FILLER                   PIC X(01).
002150     05  TRNH-PEAKST-MM           PIC 9(02).
002160     05  TRNH-PEAKEND-HH          PIC 9(02).
002170     05  FILLER                   PIC X(01).
002180     05  TRNH-PEAKEND-MM          PIC 9(02).
002190     05  FILLER                   PIC X(08).
002200*
002210*-----------  AREAS DE TRABAJO DE HORARIO (MINUTOS)  ------------
002220 77  WS-OPEN-MINUTOS          PIC 9(04) COMP VALUE 0.
002230 77  WS-CLOSE-MINUTOS         PIC 9(04) COMP VALUE 0.
002240 77  WS-PEAKST-MINUTOS        PIC 9(04) COMP VALUE 0.
002250 77  WS-PEAKEND-MINUTOS       PIC 9(04) COMP VALUE 0.
002260 77  WS-CUR-MINUTOS           PIC 9(04) COMP VALUE 0.
002270 77  WS-FIN-SLOT-MINUTOS      PIC 9(04) COMP VALUE 0.
002280 77  WS-DIV-TEMP              PIC 9(06) COMP VALUE 0.
002290 77  WS-REM-04                PIC 9(04) COMP VALUE 0.
002300 77  WS-REM-100               PIC 9(04) COMP VALUE 0.
002310 77  WS-REM-400               PIC 9(04) COMP VALUE 0.
002320 77  WS-HAY-PEAK-SW           PIC X          VALUE 'N'.
002330     88  WS-HAY-PEAK                  VALUE 'Y'.
002340 77  WS-VALIDO-SW             PIC X          VALUE 'Y'.
002350     88  WS-TRN-VALIDA                VALUE 'Y'.
002360     88  WS-TRN-INVALIDA              VALUE 'N'.
002370*
002380*-----------  PARSEO DE DIAS DE ATENCION (R4)  ------------------
002390 77  WS-DIA-TOKEN-CANT        PIC 9(02) COMP VALUE 0.
002400 01  WS-DIA-TOKENS.
002410     03  WS-DIA-TOKEN OCCURS 7 TIMES
002420                     INDEXED BY WS-TOK-IDX  PIC X(09).
002430 01  WS-DIAS-ACTIVOS.
002440     03  WS-DIA-ACTIVO OCCURS 7 TIMES
002450                      INDEXED BY WS-ACT-IDX  PIC X(01).
002460*
002470 77  WS-DIA-TOKEN-AUX         PIC X(09)      VALUE SPACES.
002480 77  WS-TRIM-POS              PIC 9(02) COMP VALUE 0.
002490*
002500*-----------  CALENDARIO / GENERACION DE TURNOS (R6)  -----------
002510 77  WS-SLOT-ID-SEQ           PIC 9(09) COMP VALUE 0.
002520 77  WS-FECHA-ITER-8          PIC 9(08) COMP VALUE 0.
002530 77  WS-FECHA-FIN-8           PIC 9(08) COMP VALUE 0.
002540 77  WS-FECHA-ITER-X          PIC X(10)      VALUE SPACES.
002550 77  WS-HOY-8                 PIC 9(08)      VALUE 0.
002560 77  WS-FECHA-ANIO-X          PIC 9(04)      VALUE 0.
002570 77  WS-FECHA-MES-X           PIC 99         VALUE 0.
002580 77  WS-FECHA-DIA-X           PIC 99         VALUE 0.
002590*
002600*-----------  IMPRESION DEL RECHAZO  ----------------------------
002610 77  WS-ID-PRINT              PIC Z(08)9.
002620 01  IMP-TITULO.
002630     03  FILLER    PIC X(60) VALUE
002640         'MANTENIMIENTO DE CANCHAS - TRANSACCIONES RECHAZADAS'.
002650 01  IMP-SUBTITULO.
002660     03  FILLER    PIC X(04) VALUE ' | '.
002670     03  FILLER    PIC X(03) VALUE 'AC'.
002680     03  FILLER    PIC X(03) VALUE ' | '.
002690     03  FILLER    PIC X(10) VALUE 'COURT-ID'.
002700     03  FILLER    PIC X(03) VALUE ' | '.
002710     03  FILLER    PIC X(45) VALUE 'MOTIVO DEL RECHAZO'.
002720 01  IMP-LINEA-SEP.
002730     03  FILLER    PIC X(80) VALUE ALL '-'.
002740 01  IMP-REG-RECHAZO.
002750     03  FILLER     PIC X(02) VALUE ' |'.
002760     03  IMP-ACCION PIC X(02).
002770     03  FILLER     PIC X(03) VALUE ' | '.
002780     03  IMP-CRT-ID PIC X(09).
002790     03  FILLER     PIC X(03) VALUE ' | '.
002800     03  IMP-MOTIVO PIC X(45).
002810*
002820     COPY CRTREC.
002830     COPY SLTREC.
002840     COPY DAYTBL.
002850*
002860******************************************************************
002870 PROCEDURE DIVISION.
002880*
002890 MAIN-PROGRAM-I.
002900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
002910     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
002920                              UNTIL WS-FIN-LECTURA
002930     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
002940 MAIN-PROGRAM-F. GOBACK.
002950*
002960*-----------------------------------------------------------------
002970 1000-INICIO-I.
002980     SET WS-NO-FIN-LECTURA TO TRUE
002990     ACCEPT WS-HOY-8 FROM DATE YYYYMMDD
003000
003010     OPEN INPUT  OLD-CRT-MASTER
003020     IF FS-CRTOLD IS NOT EQUAL '00' AND FS-CRTOLD IS NOT EQUAL '05'
003030        DISPLAY '* ERROR OPEN OLD-CRT-MASTER = ' FS-CRTOLD
003040        SET WS-FIN-LECTURA TO TRUE
003050     END-IF
003060
003070     PERFORM 1100-CARGA-MAESTRO-I THRU 1100-CARGA-MAESTRO-F
003080        UNTIL FS-CRTOLD = '10' OR FS-CRTOLD = '05'
003090            OR WS-FIN-LECTURA
003100     CLOSE OLD-CRT-MASTER
003110
003120     OPEN INPUT  CRT-TRANSACTIONS
003130     IF FS-CRTTRN IS NOT EQUAL '00'
003140        DISPLAY '* ERROR OPEN CRT-TRANSACTIONS = ' FS-CRTTRN
003150        SET WS-FIN-LECTURA TO TRUE
003160     END-IF
003170
003180     OPEN OUTPUT SLOT-FILE
003190     OPEN OUTPUT CRT-REJECT-RPT
003200
003210     PERFORM 2050-LEER-TRN-I THRU 2050-LEER-TRN-F.
003220 1000-INICIO-F. EXIT.
003230*
003240*-----------------------------------------------------------------
003250 1100-CARGA-MAESTRO-I.
003260     READ OLD-CRT-MASTER INTO REG-CRT-OLD
003270     IF FS-CRTOLD = '00'
003280        ADD 1 TO WS-CRT-CANT
003290        SET WS-CRT-IDX TO WS-CRT-CANT
003300        MOVE REG-CRT-OLD(1:9)      TO WS-T-ID(WS-CRT-IDX)
003310        MOVE REG-CRT-OLD(10:100)   TO WS-T-NAME(WS-CRT-IDX)
003320        MOVE REG-CRT-OLD(110:100)  TO WS-T-LOCATION(WS-CRT-IDX)
003330        MOVE REG-CRT-OLD(210:20)   TO WS-T-STATUS(WS-CRT-IDX)
003340        MOVE REG-CRT-OLD(230:5)    TO WS-T-OPENING(WS-CRT-IDX)
003350        MOVE REG-CRT-OLD(235:5)    TO WS-T-CLOSING(WS-CRT-IDX)
003360        MOVE REG-CRT-OLD(240:60)   TO WS-T-OPER-DAYS(WS-CRT-IDX)
003370        MOVE REG-CRT-OLD(300:4)    TO WS-T-PEAK-HOURLY(WS-CRT-IDX)
003380        MOVE REG-CRT-OLD(304:4)    TO WS-T-OFFPEAK-HOURLY(WS-CRT-IDX)
003390        MOVE REG-CRT-OLD(308:4)    TO WS-T-DAILY(WS-CRT-IDX)
003400        MOVE REG-CRT-OLD(312:5)    TO WS-T-PEAK-START(WS-CRT-IDX)
003410        MOVE REG-CRT-OLD(317:5)    TO WS-T-PEAK-END(WS-CRT-IDX)
003420        MOVE REG-CRT-OLD(322:1)    TO WS-T-ARCHIVED(WS-CRT-IDX)
003430        MOVE REG-CRT-OLD(323:10)   TO WS-T-ARCHIVED-DATE(WS-CRT-IDX)
003440     ELSE
003450        IF FS-CRTOLD IS NOT EQUAL '10' AND FS-CRTOLD IS NOT EQUAL '05'
003460           DISPLAY '* ERROR LECTURA OLD-CRT-MASTER = ' FS-CRTOLD
003470           SET WS-FIN-LECTURA TO TRUE
003480        END-IF
003490     END-IF.
003500 1100-CARGA-MAESTRO-F. EXIT.
003510*
003520*-----------------------------------------------------------------
003530 2000-PROCESO-I.
003540     ADD 1 TO WS-TRN-LEIDAS
003550     SET WS-TRN-VALIDA TO TRUE
003560     MOVE SPACES TO WS-MESSAGE-ERROR
003570
003580     EVALUATE TRUE
003590        WHEN TRN-ES-ALTA
003600           PERFORM 2100-ALTA-I  THRU 2100-ALTA-F
003610        WHEN TRN-ES-MODIF
003620           PERFORM 2200-MODIF-I THRU 2200-MODIF-F
003630        WHEN TRN-ES-BAJA
003640           PERFORM 2300-BAJA-I  THRU 2300-BAJA-F
003650        WHEN TRN-ES-PRECIO
003660           PERFORM 2400-PRECIO-I THRU 2400-PRECIO-F
003670        WHEN OTHER
003680           SET WS-TRN-INVALIDA TO TRUE
003690           MOVE 'CODIGO DE ACCION NO RECONOCIDO' TO WS-MESSAGE-ERROR
003700     END-EVALUATE
003710
003720     IF WS-TRN-INVALIDA
003730        ADD 1 TO WS-TRN-RECHAZADAS
003740        PERFORM 2900-IMPRIME-RECHAZO-I THRU 2900-IMPRIME-RECHAZO-F
003750     ELSE
003760        ADD 1 TO WS-TRN-ACEPTADAS
003770     END-IF
003780
003790     PERFORM 2050-LEER-TRN-I THRU 2050-LEER-TRN-F.
003800 2000-PROCESO-F. EXIT.
003810*
003820*-----------------------------------------------------------------
003830 2050-LEER-TRN-I.
003840     READ CRT-TRANSACTIONS INTO REG-CRT-TRN
003850     EVALUATE FS-CRTTRN
003860        WHEN '00'
003870           MOVE REG-CRT-TRN TO TRN-CRT-RECORD
003880        WHEN '10'
003890           SET WS-FIN-LECTURA TO TRUE
003900        WHEN OTHER
003910           DISPLAY '* ERROR LECTURA CRT-TRANSACTIONS = ' FS-CRTTRN
003920           SET WS-FIN-LECTURA TO TRUE
003930     END-EVALUATE.
003940 2050-LEER-TRN-F. EXIT.
003950*
003960*-----------------------------------------------------------------
003970*    2100-ALTA-I/F   -   R1, R2, R3, R4, R5 Y GENERACION (R6)
003980*-----------------------------------------------------------------
003990 2100-ALTA-I.
004000*    R1 - DUPLICADO DE NOMBRE + UBICACION (TODAS LAS CANCHAS)
004010     MOVE 0 TO WS-CRT-IDX
004020     PERFORM 2150-VALIDA-DUP-I THRU 2150-VALIDA-DUP-F
004030        VARYING WS-CRT-IDX2 FROM 1 BY 1
004040        UNTIL WS-CRT-IDX2 > WS-CRT-CANT OR WS-TRN-INVALIDA
004050
004060     IF WS-TRN-VALIDA
004070        PERFORM 3000-VALID-HORARIO-I THRU 3000-VALID-HORARIO-F
004080     END-IF
004090
004100     IF WS-TRN-VALIDA
004110        PERFORM 3100-VALID-PICO-I THRU 3100-VALID-PICO-F
004120     END-IF
004130
004140     IF WS-TRN-VALIDA
004150        PERFORM 3200-PARSEA-DIAS-I THRU 3200-PARSEA-DIAS-F
004160     END-IF
004170
004180     IF WS-TRN-VALIDA
004190        IF WS-CRT-CANT >= WS-CRT-MAX
004200           SET WS-TRN-INVALIDA TO TRUE
004210           MOVE 'TABLA DE CANCHAS LLENA' TO WS-MESSAGE-ERROR
004220        ELSE
004230           ADD 1 TO WS-CRT-CANT
004240           SET WS-CRT-IDX TO WS-CRT-CANT
004250           MOVE TRN-CRT-ID             TO WS-T-ID(WS-CRT-IDX)
004260           MOVE TRN-CRT-NAME           TO WS-T-NAME(WS-CRT-IDX)
004270           MOVE TRN-CRT-LOCATION       TO WS-T-LOCATION(WS-CRT-IDX)
004280           MOVE 'ACTIVE'               TO WS-T-STATUS(WS-CRT-IDX)
004290           MOVE TRN-CRT-OPENING-TIME   TO WS-T-OPENING(WS-CRT-IDX)
004300           MOVE TRN-CRT-CLOSING-TIME   TO WS-T-CLOSING(WS-CRT-IDX)
004310           MOVE TRN-CRT-OPERATING-DAYS TO WS-T-OPER-DAYS(WS-CRT-IDX)
004320           MOVE TRN-CRT-PEAK-HOURLY    TO WS-T-PEAK-HOURLY(WS-CRT-IDX)
004330           MOVE TRN-CRT-OFFPEAK-HOURLY
004340                                   TO WS-T-OFFPEAK-HOURLY(WS-CRT-IDX)
004350           MOVE TRN-CRT-DAILY-PRICE    TO WS-T-DAILY(WS-CRT-IDX)
004360           MOVE TRN-CRT-PEAK-START     TO WS-T-PEAK-START(WS-CRT-IDX)
004370           MOVE TRN-CRT-PEAK-END       TO WS-T-PEAK-END(WS-CRT-IDX)
004380           MOVE 'N'                    TO WS-T-ARCHIVED(WS-CRT-IDX)
004390           MOVE SPACES            TO WS-T-ARCHIVED-DATE(WS-CRT-IDX)
004400*          R6/R4 - GENERACION DEL CALENDARIO ROTATIVO DE TURNOS
004410           PERFORM 4000-GENERA-SLOTS-I THRU 4000-GENERA-SLOTS-F
004420        END-IF
004430     END-IF.
004440 2100-ALTA-F. EXIT.
004450*-----------------------------------------------------------------
004460*    2150-VALIDA-DUP-I/F  -  CUERPO COMPARTIDO DEL PERFORM DE
004470*    2100-ALTA-I Y 2200-MODIF-I, CHEQUEO DE NOMBRE+UBICACION
004480*    DUPLICADOS (R1) CONTRA UNA FILA DE LA TABLA DE CANCHAS
004490*-----------------------------------------------------------------
004500 2150-VALIDA-DUP-I.
004510     IF WS-CRT-IDX2 NOT = WS-CRT-IDX
004520        AND WS-T-NAME(WS-CRT-IDX2)     = TRN-CRT-NAME
004530        AND WS-T-LOCATION(WS-CRT-IDX2) = TRN-CRT-LOCATION
004540        SET WS-TRN-INVALIDA TO TRUE
004550        MOVE 'CANCHA CON MISMO NOMBRE Y UBICACION YA EXISTE'
004560          TO WS-MESSAGE-ERROR
004570     END-IF.
004580 2150-VALIDA-DUP-F. EXIT.
004590*
004600*
004610*-----------------------------------------------------------------
004620*    2200-MODIF-I/F   -   R1 (SI CAMBIA NOMBRE/UBICACION) Y R5
004630*-----------------------------------------------------------------
004640 2200-MODIF-I.
004650     SET WS-CRT-IDX TO 1
004660     SEARCH WS-CRT-T-ENTRY
004670        AT END
004680           SET WS-TRN-INVALIDA TO TRUE
004690           MOVE 'CANCHA NO ENCONTRADA' TO WS-MESSAGE-ERROR
004700        WHEN WS-T-ID(WS-CRT-IDX) = TRN-CRT-ID
004710           CONTINUE
004720     END-SEARCH
004730
004740     IF WS-TRN-VALIDA
004750        IF WS-T-NAME(WS-CRT-IDX)     NOT = TRN-CRT-NAME
004760           OR WS-T-LOCATION(WS-CRT-IDX) NOT = TRN-CRT-LOCATION
004770           PERFORM 2150-VALIDA-DUP-I THRU 2150-VALIDA-DUP-F
004780              VARYING WS-CRT-IDX2 FROM 1 BY 1
004790              UNTIL WS-CRT-IDX2 > WS-CRT-CANT OR WS-TRN-INVALIDA
004800        END-IF
004810     END-IF
004820
004830     IF WS-TRN-VALIDA
004840        PERFORM 3100-VALID-PICO-I THRU 3100-VALID-PICO-F
004850     END-IF
004860
004870     IF WS-TRN-VALIDA
004880        MOVE TRN-CRT-NAME           TO WS-T-NAME(WS-CRT-IDX)
004890        MOVE TRN-CRT-LOCATION       TO WS-T-LOCATION(WS-CRT-IDX)
004900        MOVE TRN-CRT-OPENING-TIME   TO WS-T-OPENING(WS-CRT-IDX)
004910        MOVE TRN-CRT-CLOSING-TIME   TO WS-T-CLOSING(WS-CRT-IDX)
004920        MOVE TRN-CRT-OPERATING-DAYS TO WS-T-OPER-DAYS(WS-CRT-IDX)
004930        MOVE TRN-CRT-PEAK-HOURLY    TO WS-T-PEAK-HOURLY(WS-CRT-IDX)
004940        MOVE TRN-CRT-OFFPEAK-HOURLY TO WS-T-OFFPEAK-HOURLY(WS-CRT-IDX)
004950        MOVE TRN-CRT-DAILY-PRICE    TO WS-T-DAILY(WS-CRT-IDX)
004960        MOVE TRN-CRT-PEAK-START     TO WS-T-PEAK-START(WS-CRT-IDX)
004970        MOVE TRN-CRT-PEAK-END       TO WS-T-PEAK-END(WS-CRT-IDX)
004980     END-IF.
004990 2200-MODIF-F. EXIT.
005000*
005010*-----------------------------------------------------------------
005020*    2300-BAJA-I/F   -   R7 BAJA LOGICA
005030*-----------------------------------------------------------------
005040 2300-BAJA-I.
005050     SET WS-CRT-IDX TO 1
005060     SEARCH WS-CRT-T-ENTRY
005070        AT END
005080           SET WS-TRN-INVALIDA TO TRUE
005090           MOVE 'CANCHA NO ENCONTRADA' TO WS-MESSAGE-ERROR
005100        WHEN WS-T-ID(WS-CRT-IDX) = TRNB-CRT-ID
005110           CONTINUE
005120     END-SEARCH
005130
005140     IF WS-TRN-VALIDA
005150        IF WS-T-ARCHIVED(WS-CRT-IDX) = 'Y'
005160           SET WS-TRN-INVALIDA TO TRUE
005170           MOVE 'CANCHA YA SE ENCUENTRA DE BAJA' TO WS-MESSAGE-ERROR
005180        ELSE
005190*          STUB R7: "TIENE RESERVAS ACTIVAS" SIEMPRE FALSO EN
005200*          ESTA ETAPA DEL SISTEMA (VER NON-GOALS DE LA SPEC)
005210           MOVE 'Y'       TO WS-T-ARCHIVED(WS-CRT-IDX)
005220           MOVE WS-HOY-8(1:4) TO WS-T-ARCHIVED-DATE(WS-CRT-IDX)(1:4)
005230           MOVE '-'            TO WS-T-ARCHIVED-DATE(WS-CRT-IDX)(5:1)
005240           MOVE WS-HOY-8(5:2) TO WS-T-ARCHIVED-DATE(WS-CRT-IDX)(6:2)
005250           MOVE '-'            TO WS-T-ARCHIVED-DATE(WS-CRT-IDX)(8:1)
005260           MOVE WS-HOY-8(7:2) TO WS-T-ARCHIVED-DATE(WS-CRT-IDX)(9:2)
005270        END-IF
005280     END-IF.
005290 2300-BAJA-F. EXIT.
005300*
005310*-----------------------------------------------------------------
005320*    2400-PRECIO-I/F   -   R5 CONTRA HORARIO PROPIO DE LA CANCHA
005330*-----------------------------------------------------------------
005340 2400-PRECIO-I.
005350     SET WS-CRT-IDX TO 1
005360     SEARCH WS-CRT-T-ENTRY
005370        AT END
005380           SET WS-TRN-INVALIDA TO TRUE
005390           MOVE 'CANCHA NO ENCONTRADA' TO WS-MESSAGE-ERROR
005400        WHEN WS-T-ID(WS-CRT-IDX) = TRNP-CRT-ID
005410           CONTINUE
005420     END-SEARCH
005430
005440     IF WS-TRN-VALIDA
005450        MOVE WS-T-OPENING(WS-CRT-IDX) TO TRN-CRT-OPENING-TIME
005460        MOVE WS-T-CLOSING(WS-CRT-IDX) TO TRN-CRT-CLOSING-TIME
005470        MOVE TRNP-PEAK-START          TO TRN-CRT-PEAK-START
005480        MOVE TRNP-PEAK-END            TO TRN-CRT-PEAK-END
005490        PERFORM 3100-VALID-PICO-I THRU 3100-VALID-PICO-F
005500     END-IF
005510
005520     IF WS-TRN-VALIDA
005530        MOVE TRNP-PEAK-HOURLY    TO WS-T-PEAK-HOURLY(WS-CRT-IDX)
005540        MOVE TRNP-OFFPEAK-HOURLY TO WS-T-OFFPEAK-HOURLY(WS-CRT-IDX)
005550        MOVE TRNP-DAILY-PRICE    TO WS-T-DAILY(WS-CRT-IDX)
005560        MOVE TRNP-PEAK-START     TO WS-T-PEAK-START(WS-CRT-IDX)
005570        MOVE TRNP-PEAK-END       TO WS-T-PEAK-END(WS-CRT-IDX)
005580     END-IF.
005590 2400-PRECIO-F. EXIT.
005600*
005610*-----------------------------------------------------------------
005620*    3000-VALID-HORARIO-I/F   -   R2 Y R3
005630*-----------------------------------------------------------------
005640 3000-VALID-HORARIO-I.
005650     IF TRN-CRT-OPENING-TIME = SPACES OR TRN-CRT-CLOSING-TIME = SPACES
005660        SET WS-TRN-INVALIDA TO TRUE
005670        MOVE 'HORARIO DE APERTURA Y CIERRE SON OBLIGATORIOS'
005680          TO WS-MESSAGE-ERROR
005690     ELSE
005700        COMPUTE WS-OPEN-MINUTOS  = TRNH-OPEN-HH  * 60 + TRNH-OPEN-MM
005710        COMPUTE WS-CLOSE-MINUTOS = TRNH-CLOSE-HH * 60 + TRNH-CLOSE-MM
005720        IF WS-OPEN-MINUTOS NOT LESS WS-CLOSE-MINUTOS
005730           SET WS-TRN-INVALIDA TO TRUE
005740           MOVE 'APERTURA DEBE SER ANTERIOR AL CIERRE'
005750             TO WS-MESSAGE-ERROR
005760        END-IF
005770     END-IF.
005780 3000-VALID-HORARIO-F. EXIT.
005790*
005800*-----------------------------------------------------------------
005810*    3100-VALID-PICO-I/F   -   R5
005820*-----------------------------------------------------------------
005830 3100-VALID-PICO-I.
005840     SET WS-HAY-PEAK TO FALSE
005850     IF TRN-CRT-PEAK-START NOT = SPACES
005860        AND TRN-CRT-PEAK-END   NOT = SPACES
005870        SET WS-HAY-PEAK TO TRUE
005880     END-IF
005890
005900     IF WS-HAY-PEAK
005910        COMPUTE WS-OPEN-MINUTOS  = TRNH-OPEN-HH  * 60 + TRNH-OPEN-MM
005920        COMPUTE WS-CLOSE-MINUTOS = TRNH-CLOSE-HH * 60 + TRNH-CLOSE-MM
005930        COMPUTE WS-PEAKST-MINUTOS  =
005940                TRNH-PEAKST-HH  * 60 + TRNH-PEAKST-MM
005950        COMPUTE WS-PEAKEND-MINUTOS =
005960                TRNH-PEAKEND-HH * 60 + TRNH-PEAKEND-MM
005970
005980        IF WS-PEAKST-MINUTOS NOT LESS WS-PEAKEND-MINUTOS
005990           SET WS-TRN-INVALIDA TO TRUE
006000           MOVE 'INICIO DE PICO DEBE SER ANTERIOR AL FIN DE PICO'
006010             TO WS-MESSAGE-ERROR
006020        ELSE
006030           IF TRN-CRT-OPENING-TIME NOT = SPACES
006040              AND TRN-CRT-CLOSING-TIME NOT = SPACES
006050              IF WS-PEAKST-MINUTOS LESS WS-OPEN-MINUTOS
006060                 OR WS-PEAKEND-MINUTOS GREATER WS-CLOSE-MINUTOS
006070                 SET WS-TRN-INVALIDA TO TRUE
006080                 MOVE 'VENTANA PICO DEBE ESTAR DENTRO DEL HORARIO'
006090                   TO WS-MESSAGE-ERROR
006100              END-IF
006110           END-IF
006120        END-IF
006130     END-IF.
006140 3100-VALID-PICO-F. EXIT.
006150*
006160*-----------------------------------------------------------------
006170*    3200-PARSEA-DIAS-I/F   -   R4
006180*-----------------------------------------------------------------
006190 3200-PARSEA-DIAS-I.
006200     MOVE 0 TO WS-DIA-TOKEN-CANT
006210     MOVE SPACES TO WS-DIA-TOKENS
006220     MOVE 'N' TO WS-DIA-ACTIVO(1) WS-DIA-ACTIVO(2) WS-DIA-ACTIVO(3)
006230                 WS-DIA-ACTIVO(4) WS-DIA-ACTIVO(5) WS-DIA-ACTIVO(6)
006240                 WS-DIA-ACTIVO(7)
006250
006260     IF TRN-CRT-OPERATING-DAYS = SPACES
006270*       R4 - EN BLANCO SIGNIFICA TODOS LOS DIAS
006280        MOVE 'Y' TO WS-DIA-ACTIVO(1) WS-DIA-ACTIVO(2)
006290                    WS-DIA-ACTIVO(3) WS-DIA-ACTIVO(4)
006300                    WS-DIA-ACTIVO(5) WS-DIA-ACTIVO(6)
006310                    WS-DIA-ACTIVO(7)
006320     ELSE
006330        INSPECT TRN-CRT-OPERATING-DAYS
006340           CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006350                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006360        UNSTRING TRN-CRT-OPERATING-DAYS DELIMITED BY ','
006370           INTO WS-DIA-TOKEN(1) WS-DIA-TOKEN(2) WS-DIA-TOKEN(3)
006380                WS-DIA-TOKEN(4) WS-DIA-TOKEN(5) WS-DIA-TOKEN(6)
006390                WS-DIA-TOKEN(7)
006400           TALLYING IN WS-DIA-TOKEN-CANT
006410
006420        PERFORM 3250-PARSEA-UN-TOKEN-I THRU 3250-PARSEA-UN-TOKEN-F
006430           VARYING WS-TOK-IDX FROM 1 BY 1
006440           UNTIL WS-TOK-IDX > WS-DIA-TOKEN-CANT
006450     END-IF.
006460 3200-PARSEA-DIAS-F. EXIT.
006470*-----------------------------------------------------------------
006480*    3250-PARSEA-UN-TOKEN-I/F  -  CUERPO DEL PERFORM DE 3200,
006490*    UN TOKEN DE OPERATING-DAYS CONTRA LA TABLA DE NOMBRES DE DIA
006500*-----------------------------------------------------------------
006510 3250-PARSEA-UN-TOKEN-I.
006520     PERFORM 3240-ELIMINA-BLANCOS-I THRU 3240-ELIMINA-BLANCOS-F
006530     IF WS-DIA-TOKEN(WS-TOK-IDX) = SPACES
006540        CONTINUE
006550     ELSE
006560        SET WS-DIA-IDX TO 1
006570        SEARCH WS-DIA-NOMBRE
006580           AT END
006590              SET WS-TRN-INVALIDA TO TRUE
006600              MOVE 'NOMBRE DE DIA NO RECONOCIDO EN OPERATING-DAYS'
006610                TO WS-MESSAGE-ERROR
006620           WHEN WS-DIA-NOMBRE(WS-DIA-IDX) = WS-DIA-TOKEN(WS-TOK-IDX)
006630              SET WS-ACT-IDX TO WS-DIA-IDX
006640              MOVE 'Y' TO WS-DIA-ACTIVO(WS-ACT-IDX)
006650        END-SEARCH
006660     END-IF.
006670 3250-PARSEA-UN-TOKEN-F. EXIT.
006680*
006690*-----------------------------------------------------------------
006700*    3240-ELIMINA-BLANCOS-I/F  -  CUERPO DEL PERFORM DE 3250,
006710*    SACA LOS BLANCOS A LA IZQUIERDA DE UN TOKEN DE OPERATING-DAYS
006720*    (R4 EXIGE QUE "MONDAY, WEDNESDAY" Y "MONDAY,WEDNESDAY" VALGAN
006730*    IGUAL; EL UNSTRING POR COMA SOLO NO ALCANZA)
006740*-----------------------------------------------------------------
006750 3240-ELIMINA-BLANCOS-I.
006760     MOVE SPACES TO WS-DIA-TOKEN-AUX
006770     PERFORM 3245-BUSCA-NO-BLANCO-I THRU 3245-BUSCA-NO-BLANCO-F
006780        VARYING WS-TRIM-POS FROM 1 BY 1
006790        UNTIL WS-TRIM-POS > 9
006800           OR WS-DIA-TOKEN(WS-TOK-IDX)(WS-TRIM-POS:1) NOT = SPACE
006810     IF WS-TRIM-POS < 10
006820        MOVE WS-DIA-TOKEN(WS-TOK-IDX)(WS-TRIM-POS:) TO WS-DIA-TOKEN-AUX
006830        MOVE WS-DIA-TOKEN-AUX TO WS-DIA-TOKEN(WS-TOK-IDX)
006840     END-IF.
006850 3240-ELIMINA-BLANCOS-F. EXIT.
006860*
006870 3245-BUSCA-NO-BLANCO-I.
006880     CONTINUE.
006890 3245-BUSCA-NO-BLANCO-F. EXIT.
006900*
006910*
006920*-----------------------------------------------------------------
006930*    4000-GENERA-SLOTS-I/F   -   R6, CALENDARIO ROTATIVO 3 MESES
006940*-----------------------------------------------------------------
006950 4000-GENERA-SLOTS-I.
006960     MOVE WS-HOY-8 TO WS-FECHA-ITER-8
006970     MOVE WS-HOY-8 TO WS-FECHA-FIN-8
006980     MOVE WS-FECHA-FIN-8(1:4) TO WS-FECHA-ANIO
006990     MOVE WS-FECHA-FIN-8(5:2) TO WS-FECHA-MES
007000     MOVE WS-FECHA-FIN-8(7:2) TO WS-FECHA-DIA
007010     ADD 3 TO WS-FECHA-MES
007020     IF WS-FECHA-MES GREATER 12
007030        SUBTRACT 12 FROM WS-FECHA-MES
007040        ADD 1 TO WS-FECHA-ANIO
007050     END-IF
007060     COMPUTE WS-FECHA-FIN-8 =
007070             WS-FECHA-ANIO * 10000 + WS-FECHA-MES * 100 + WS-FECHA-DIA
007080
007090     PERFORM 4050-UN-DIA-CANDIDATO-I THRU 4050-UN-DIA-CANDIDATO-F
007100        UNTIL WS-FECHA-ITER-8 >= WS-FECHA-FIN-8.
007110 4000-GENERA-SLOTS-F. EXIT.
007120*-----------------------------------------------------------------
007130*    4050-UN-DIA-CANDIDATO-I/F  -  CUERPO DEL PERFORM DE 4000,
007140*    UN DIA DEL CALENDARIO ROTATIVO DE 3 MESES
007150*-----------------------------------------------------------------
007160 4050-UN-DIA-CANDIDATO-I.
007170     MOVE WS-FECHA-ITER-8(1:4) TO WS-FECHA-ANIO
007180     MOVE WS-FECHA-ITER-8(5:2) TO WS-FECHA-MES
007190     MOVE WS-FECHA-ITER-8(7:2) TO WS-FECHA-DIA
007200     PERFORM 4100-CALC-DOW-I THRU 4100-CALC-DOW-F
007210
007220     IF WS-DIA-ACTIVO(WS-DOW-INDICE) = 'Y'
007230        MOVE WS-FECHA-ANIO TO WS-FECHA-ANIO-X
007240        MOVE WS-FECHA-MES  TO WS-FECHA-MES-X
007250        MOVE WS-FECHA-DIA  TO WS-FECHA-DIA-X
007260        STRING WS-FECHA-ANIO-X    DELIMITED BY SIZE
007270               '-'                DELIMITED BY SIZE
007280               WS-FECHA-MES-X     DELIMITED BY SIZE
007290               '-'                DELIMITED BY SIZE
007300               WS-FECHA-DIA-X     DELIMITED BY SIZE
007310          INTO WS-FECHA-ITER-X
007320        PERFORM 4300-EMITE-HORAS-I THRU 4300-EMITE-HORAS-F
007330     END-IF
007340
007350     PERFORM 4200-SUMA-UN-DIA-I THRU 4200-SUMA-UN-DIA-F.
007360 4050-UN-DIA-CANDIDATO-F. EXIT.
007370*
007380*-----------------------------------------------------------------
007390*    4100-CALC-DOW-I/F   -   DIA DE SEMANA SIN FUNCIONES
007400*    INTRINSECAS (ANCLA 2000-01-01 = SABADO, INDICE 7)
007410*-----------------------------------------------------------------
007420 4100-CALC-DOW-I.
007430     MOVE 0 TO WS-DIAS-DESDE-ANCLA
007440     PERFORM 4110-SUMA-ANIOS-I THRU 4110-SUMA-ANIOS-F
007450     PERFORM 4150-TEST-BISIESTO-I THRU 4150-TEST-BISIESTO-F
007460     PERFORM 4120-SUMA-MESES-I THRU 4120-SUMA-MESES-F
007470     ADD WS-FECHA-DIA TO WS-DIAS-DESDE-ANCLA
007480     SUBTRACT 1 FROM WS-DIAS-DESDE-ANCLA
007490     DIVIDE WS-DIAS-DESDE-ANCLA BY 7
007500        GIVING WS-DIV-TEMP REMAINDER WS-DOW-RESTO
007510     IF WS-DOW-RESTO = 0
007520        MOVE 7 TO WS-DOW-INDICE
007530     ELSE
007540        MOVE WS-DOW-RESTO TO WS-DOW-INDICE
007550     END-IF.
007560 4100-CALC-DOW-F. EXIT.
007570*
007580 4110-SUMA-ANIOS-I.
007590     PERFORM 4112-SUMA-UN-ANIO-I THRU 4112-SUMA-UN-ANIO-F
007600        VARYING WS-ANIO-IDX FROM WS-ANCLA-ANIO BY 1
007610        UNTIL WS-ANIO-IDX = WS-FECHA-ANIO.
007620 4110-SUMA-ANIOS-F. EXIT.
007630*-----------------------------------------------------------------
007640*    4112-SUMA-UN-ANIO-I/F  -  CUERPO DEL PERFORM DE 4110, SUMA
007650*    LOS DIAS DE UN ANIO COMPLETO YA TRANSCURRIDO
007660*-----------------------------------------------------------------
007670 4112-SUMA-UN-ANIO-I.
007680     DIVIDE WS-ANIO-IDX BY 4   GIVING WS-DIV-TEMP REMAINDER WS-REM-04
007690     DIVIDE WS-ANIO-IDX BY 100 GIVING WS-DIV-TEMP REMAINDER WS-REM-100
007700     DIVIDE WS-ANIO-IDX BY 400 GIVING WS-DIV-TEMP REMAINDER WS-REM-400
007710     IF  (WS-REM-04 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
007720        ADD 366 TO WS-DIAS-DESDE-ANCLA
007730     ELSE
007740        ADD 365 TO WS-DIAS-DESDE-ANCLA
007750     END-IF.
007760 4112-SUMA-UN-ANIO-F. EXIT.
007770*
007780 4120-SUMA-MESES-I.
007790     PERFORM 4122-SUMA-UN-MES-I THRU 4122-SUMA-UN-MES-F
007800        VARYING WS-MES-IDX FROM 1 BY 1
007810        UNTIL WS-MES-IDX >= WS-FECHA-MES.
007820 4120-SUMA-MESES-F. EXIT.
007830*-----------------------------------------------------------------
007840*    4122-SUMA-UN-MES-I/F  -  CUERPO DEL PERFORM DE 4120, SUMA
007850*    LOS DIAS DE UN MES COMPLETO YA TRANSCURRIDO
007860*-----------------------------------------------------------------
007870 4122-SUMA-UN-MES-I.
007880     IF WS-ES-BISIESTO
007890        ADD WS-DIM-BISIESTO(WS-MES-IDX) TO WS-DIAS-DESDE-ANCLA
007900     ELSE
007910        ADD WS-DIM-NORMAL(WS-MES-IDX)   TO WS-DIAS-DESDE-ANCLA
007920     END-IF.
007930 4122-SUMA-UN-MES-F. EXIT.
007940*
007950 4150-TEST-BISIESTO-I.
007960     DIVIDE WS-FECHA-ANIO BY 4   GIVING WS-DIV-TEMP REMAINDER WS-REM-04
007970     DIVIDE WS-FECHA-ANIO BY 100 GIVING WS-DIV-TEMP REMAINDER WS-REM-100
007980     DIVIDE WS-FECHA-ANIO BY 400 GIVING WS-DIV-TEMP REMAINDER WS-REM-400
007990     IF  (WS-REM-04 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
008000        SET WS-ES-BISIESTO TO TRUE
008010     ELSE
008020        SET WS-NO-ES-BISIESTO TO TRUE
008030     END-IF.
008040 4150-TEST-BISIESTO-F. EXIT.
008050*
008060*-----------------------------------------------------------------
008070*    4200-SUMA-UN-DIA-I/F   -   AVANZA WS-FECHA-ITER-8 UN DIA
008080*-----------------------------------------------------------------
008090 4200-SUMA-UN-DIA-I.
008100     PERFORM 4150-TEST-BISIESTO-I THRU 4150-TEST-BISIESTO-F
008110     IF WS-ES-BISIESTO
008120        MOVE WS-DIM-BISIESTO(WS-FECHA-MES) TO WS-DIM-MES-ACTUAL
008130     ELSE
008140        MOVE WS-DIM-NORMAL(WS-FECHA-MES)   TO WS-DIM-MES-ACTUAL
008150     END-IF
008160
008170     ADD 1 TO WS-FECHA-DIA
008180     IF WS-FECHA-DIA GREATER WS-DIM-MES-ACTUAL
008190        MOVE 1 TO WS-FECHA-DIA
008200        ADD 1 TO WS-FECHA-MES
008210        IF WS-FECHA-MES GREATER 12
008220           MOVE 1 TO WS-FECHA-MES
008230           ADD 1 TO WS-FECHA-ANIO
008240        END-IF
008250     END-IF
008260     COMPUTE WS-FECHA-ITER-8 =
008270             WS-FECHA-ANIO * 10000 + WS-FECHA-MES * 100 + WS-FECHA-DIA.
008280 4200-SUMA-UN-DIA-F. EXIT.
008290*
008300*-----------------------------------------------------------------
008310*    4300-EMITE-HORAS-I/F   -   UN TURNO POR HORA (R6)
008320*-----------------------------------------------------------------
008330 4300-EMITE-HORAS-I.
008340     COMPUTE WS-CUR-MINUTOS  = TRNH-OPEN-HH  * 60 + TRNH-OPEN-MM
008350     COMPUTE WS-CLOSE-MINUTOS = TRNH-CLOSE-HH * 60 + TRNH-CLOSE-MM
008360
008370     PERFORM 4310-EMITE-UN-TURNO-I THRU 4310-EMITE-UN-TURNO-F
008380        UNTIL WS-CUR-MINUTOS >= WS-CLOSE-MINUTOS.
008390 4300-EMITE-HORAS-F. EXIT.
008400*
008410*-----------------------------------------------------------------
008420*    4310-EMITE-UN-TURNO-I/F  -  CUERPO DEL PERFORM DE 4300,
008430*    UN TURNO DE UNA HORA (O RESTO) DENTRO DEL HORARIO
008440*-----------------------------------------------------------------
008450 4310-EMITE-UN-TURNO-I.
008460     COMPUTE WS-FIN-SLOT-MINUTOS = WS-CUR-MINUTOS + 60
008470     IF WS-FIN-SLOT-MINUTOS GREATER WS-CLOSE-MINUTOS
008480        MOVE WS-CLOSE-MINUTOS TO WS-FIN-SLOT-MINUTOS
008490     END-IF
008500
008510     ADD 1 TO WS-SLOT-ID-SEQ
008520     MOVE WS-SLOT-ID-SEQ     TO SLT-ID
008530     MOVE TRN-CRT-ID         TO SLT-COURT-ID
008540     MOVE WS-FECHA-ITER-X    TO SLT-DATE
008550     DIVIDE WS-CUR-MINUTOS BY 60
008560        GIVING SLT-START-HH REMAINDER SLT-START-MM
008570     MOVE ':' TO CP-SLOT-RECORD(31:1)
008580     DIVIDE WS-FIN-SLOT-MINUTOS BY 60
008590        GIVING SLT-END-HH REMAINDER SLT-END-MM
008600     MOVE ':' TO CP-SLOT-RECORD(36:1)
008610     MOVE 'Y'                TO SLT-IS-AVAILABLE
008620     MOVE SPACES             TO SLT-STATUS
008630     WRITE REG-SLT-OUT FROM CP-SLOT-RECORD
008640     ADD 1 TO WS-SLOTS-GENERADOS
008650
008660     MOVE WS-FIN-SLOT-MINUTOS TO WS-CUR-MINUTOS.
008670 4310-EMITE-UN-TURNO-F. EXIT.
008680*
008690*-----------------------------------------------------------------
008700 2900-IMPRIME-RECHAZO-I.
008710     IF WS-PRIMER-RECHAZO = 'SI'
008720        MOVE 'NO' TO WS-PRIMER-RECHAZO
008730        WRITE REG-CRT-RPT FROM IMP-TITULO
008740        WRITE REG-CRT-RPT FROM IMP-SUBTITULO
008750        WRITE REG-CRT-RPT FROM IMP-LINEA-SEP
008760     END-IF
008770     MOVE TRN-ACTION-CODE    TO IMP-ACCION
008780     MOVE TRN-CRT-ID         TO WS-ID-PRINT
008790     MOVE WS-ID-PRINT        TO IMP-CRT-ID
008800     MOVE WS-MESSAGE-ERROR   TO IMP-MOTIVO
008810     WRITE REG-CRT-RPT FROM IMP-REG-RECHAZO.
008820 2900-IMPRIME-RECHAZO-F. EXIT.
008830*
008840*-----------------------------------------------------------------
008850 9999-FINAL-I.
008860     OPEN OUTPUT NEW-CRT-MASTER
008870     SET WS-CRT-IDX TO 1
008880     PERFORM 9050-REGRABA-CANCHA-I THRU 9050-REGRABA-CANCHA-F
008890        UNTIL WS-CRT-IDX > WS-CRT-CANT
008900     CLOSE NEW-CRT-MASTER
008910     CLOSE CRT-TRANSACTIONS
008920     CLOSE SLOT-FILE
008930     CLOSE CRT-REJECT-RPT
008940
008950     DISPLAY '* PGMCRTMN - ESTADISTICAS DE LA CORRIDA'
008960     DISPLAY '*   TRANSACCIONES LEIDAS     = ' WS-TRN-LEIDAS
008970     DISPLAY '*   TRANSACCIONES ACEPTADAS  = ' WS-TRN-ACEPTADAS
008980     DISPLAY '*   TRANSACCIONES RECHAZADAS = ' WS-TRN-RECHAZADAS
008990     DISPLAY '*   CANCHAS EN MAESTRO NUEVO = ' WS-CRT-CANT
009000     DISPLAY '*   TURNOS GENERADOS         = ' WS-SLOTS-GENERADOS.
009010 9999-FINAL-F. EXIT.
009020*
009030*-----------------------------------------------------------------
009040*    9050-REGRABA-CANCHA-I/F   -   UNA CANCHA DE LA TABLA A LA
009050*    GENERACION NUEVA DEL MAESTRO (CUERPO DEL PERFORM DE 9999)
009060*-----------------------------------------------------------------
009070 9050-REGRABA-CANCHA-I.
009080     MOVE WS-T-ID(WS-CRT-IDX)            TO CRT-ID
009090     MOVE WS-T-NAME(WS-CRT-IDX)          TO CRT-NAME
009100     MOVE WS-T-LOCATION(WS-CRT-IDX)      TO CRT-LOCATION
009110     MOVE WS-T-STATUS(WS-CRT-IDX)        TO CRT-STATUS
009120     MOVE WS-T-OPENING(WS-CRT-IDX)       TO CRT-OPENING-TIME
009130     MOVE WS-T-CLOSING(WS-CRT-IDX)       TO CRT-CLOSING-TIME
009140     MOVE WS-T-OPER-DAYS(WS-CRT-IDX)     TO CRT-OPERATING-DAYS
009150     MOVE WS-T-PEAK-HOURLY(WS-CRT-IDX)   TO CRT-PEAK-HOURLY-PRICE
009160     MOVE WS-T-OFFPEAK-HOURLY(WS-CRT-IDX)
009170                                 TO CRT-OFFPEAK-HOURLY-PRICE
009180     MOVE WS-T-DAILY(WS-CRT-IDX)         TO CRT-DAILY-PRICE
009190     MOVE WS-T-PEAK-START(WS-CRT-IDX)    TO CRT-PEAK-START-TIME
009200     MOVE WS-T-PEAK-END(WS-CRT-IDX)      TO CRT-PEAK-END-TIME
009210     MOVE WS-T-ARCHIVED(WS-CRT-IDX)      TO CRT-IS-ARCHIVED
009220     MOVE WS-T-ARCHIVED-DATE(WS-CRT-IDX) TO CRT-ARCHIVED-DATE
009230     WRITE REG-CRT-NEW FROM CP-COURT-RECORD
009240     SET WS-CRT-IDX UP BY 1.
009250 9050-REGRABA-CANCHA-F. EXIT.
009260*
