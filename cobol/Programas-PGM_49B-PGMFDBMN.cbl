000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFDBMN.
000300 AUTHOR. M. SOSA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CLUB DE EMPLEADOS.
000500 DATE-WRITTEN. 2007-03-12.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - AREA CLUBES Y RESERVAS.
000800*
000900******************************************************************
001000*                                                                *
001100*   PGMFDBMN  -  MANTENIMIENTO DE CALIFICACIONES Y COMENTARIOS   *
001200*   ===================================================         *
001300*   APLICA ALTAS, MODIFICACIONES Y BAJAS SOBRE EL ARCHIVO DE     *
001400*   CALIFICACIONES (FEEDBACK-FILE) A PARTIR DE UN LOTE DE        *
001500*   TARJETAS DE TRANSACCION (DDFDBTRN). SIGUE EL MISMO ESQUEMA   *
001600*   DE GENERACIONES VIEJA/NUEVA QUE PGMCRTMN: EL MAESTRO VIEJO   *
001700*   SE CARGA COMPLETO EN TABLA, LAS TRANSACCIONES SE APLICAN EN  *
001800*   MEMORIA Y LA TABLA SE REGRABA COMO MAESTRO NUEVO AL FINAL.   *
001900*                                                                *
002000*   LA MODIFICACION SOLO SE PERMITE AL AUTOR ORIGINAL DE LA      *
002100*   CALIFICACION (NOMBRE DE USUARIO ACTUANTE = NOMBRE GRABADO).  *
002200*   LA BAJA SE PERMITE AL AUTOR ORIGINAL O A UN USUARIO CON ROL  *
002300*   DE ADMINISTRADOR. LA BAJA ES LOGICA: EL REGISTRO SE MARCA Y  *
002400*   NO SE VUELCA AL MAESTRO NUEVO.                               *
002500*                                                                *
002600******************************************************************
002700*                       REGISTRO DE CAMBIOS                      *
002800******************************************************************
002900*    2007-03-12  RQ-1705  M.SOSA     ALTA INICIAL DEL PROGRAMA
003000*    2007-03-12  RQ-1705  M.SOSA     (ALTA Y MODIFICACION)
003100*    2007-09-04  RQ-1719  M.SOSA     AGREGADA BAJA CON CONTROL DE
003200*                                    PROPIETARIO U ADMINISTRADOR
003300*    2011-08-22  RQ-1956  R.QUIROGA  AGREGADO LISTADO DE TARJETAS
003400*                                    RECHAZADAS (ESTILO PGMD1CAF)
003500*    2014-05-15  RQ-1788  R.QUIROGA  LA MODIFICACION YA NO TOCA
003600*                                    TARGET-TYPE/TARGET-ID, SOLO
003700*                                    CALIFICACION Y COMENTARIO
003800******************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OLD-FDB-MASTER ASSIGN DDFDBOLD
004800            FILE STATUS IS FS-FDBOLD.
004900     SELECT NEW-FDB-MASTER ASSIGN DDFDBNEW
005000            FILE STATUS IS FS-FDBNEW.
005100     SELECT FDB-TRANSACTIONS ASSIGN DDFDBTRN
005200            FILE STATUS IS FS-FDBTRN.
005300     SELECT FDB-REJECT-RPT ASSIGN DDFDBRPT
005400            FILE STATUS IS FS-FDBRPT.
005500*
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  OLD-FDB-MASTER
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 01  REG-FDB-OLD                PIC X(350).
006400*
006500 FD  NEW-FDB-MASTER
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-FDB-NEW                PIC X(350).
006900*
007000 FD  FDB-TRANSACTIONS
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300 01  REG-FDB-TRN                PIC X(340).
007400*
007500 FD  FDB-REJECT-RPT
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-FDB-RCH                PIC X(132).
007900*
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200*========================*
008300*
008400 77  FS-FDBOLD                PIC XX       VALUE SPACES.
008500 77  FS-FDBNEW                PIC XX       VALUE SPACES.
008600 77  FS-FDBTRN                PIC XX       VALUE SPACES.
008700 77  FS-FDBRPT                PIC XX       VALUE SPACES.
008800*
008900 77  WS-TRN-FIN-SW            PIC X        VALUE 'N'.
009000     88  WS-TRN-FIN-LECTURA           VALUE 'Y'.
009100     88  WS-TRN-NO-FIN-LECTURA        VALUE 'N'.
009150*
009160*-----------  FECHA DEL SISTEMA PARA FDB-CREATED-DATE  ------------
009170 01  WS-FECHA-SISTEMA.
009180     03  WS-SIS-ANIO-CORTO        PIC 9(02).
009190     03  WS-SIS-MES               PIC 9(02).
009200     03  WS-SIS-DIA               PIC 9(02).
009210 01  WS-FECHA-SISTEMA-AAAA REDEFINES WS-FECHA-SISTEMA
009220                                PIC X(06).
009230 77  WS-HOY-ANIO              PIC 9(04) COMP VALUE 0.
009240 01  WS-HOY-STR.
009250     03  WS-HOY-ANIO-D        PIC 9(04).
009260     03  FILLER               PIC X(01) VALUE '-'.
009270     03  WS-HOY-MES-D         PIC 9(02).
009280     03  FILLER               PIC X(01) VALUE '-'.
009290     03  WS-HOY-DIA-D         PIC 9(02).
009300 01  WS-HOY-STR-X REDEFINES WS-HOY-STR
009310                                PIC X(10).
009320*
009330 77  WS-FDB-CANT              PIC 9(05) COMP VALUE 0.
009340 77  WS-FDB-MAX               PIC 9(05) COMP VALUE 500.
009350 77  WS-FDB-ENCONTRADO-SW     PIC X        VALUE 'N'.
009360     88  WS-FDB-ENCONTRADO           VALUE 'Y'.
009370     88  WS-FDB-NO-ENCONTRADO        VALUE 'N'.
009380*
009390 77  WS-RECHAZO-SW            PIC X        VALUE 'N'.
009400     88  WS-TRN-RECHAZADA            VALUE 'Y'.
009410     88  WS-TRN-ACEPTADA             VALUE 'N'.
009420 01  WS-MOTIVO-RECHAZO          PIC X(40) VALUE SPACES.
009430*
009440 77  WS-TRN-LEIDAS            PIC 9(07) COMP VALUE 0.
009450 77  WS-ALTAS-APLICADAS       PIC 9(07) COMP VALUE 0.
009460 77  WS-MODIF-APLICADAS       PIC 9(07) COMP VALUE 0.
009470 77  WS-BAJAS-APLICADAS       PIC 9(07) COMP VALUE 0.
009480 77  WS-TRN-RECHAZADAS        PIC 9(07) COMP VALUE 0.
009490 77  WS-REGS-GRABADOS         PIC 9(07) COMP VALUE 0.
009500*
009510*-----------  TABLA DE CALIFICACIONES EN MEMORIA  ----------------
009520 01  WS-FDB-TABLA.
009530     03  WS-FDB-T-ENTRY OCCURS 500 TIMES INDEXED BY WS-FDB-IDX.
009540         05  WS-T-ID              PIC 9(09).
009550         05  WS-T-TARGET-TYPE     PIC X(10).
009560         05  WS-T-TARGET-ID       PIC 9(09).
009570         05  WS-T-RATING          PIC 9(01).
009580         05  WS-T-REVIEW          PIC X(200).
009590         05  WS-T-USER-NAME       PIC X(100).
009600         05  WS-T-CREATED-DATE    PIC X(10).
009610         05  WS-T-BAJA-SW         PIC X(01).
009620             88  WS-T-DADO-DE-BAJA       VALUE 'Y'.
009630             88  WS-T-VIGENTE            VALUE 'N'.
009640*
009650*-----------  TARJETA DE TRANSACCION (DDFDBTRN)  ------------------
009660 01  TRN-FDB-RECORD.
009670     03  TRN-ACCION              PIC X(01).
009680         88  TRN-ES-ALTA                 VALUE '1'.
009690         88  TRN-ES-MODIF                VALUE '2'.
009700         88  TRN-ES-BAJA                 VALUE '3'.
009710     03  TRN-FDB-ID              PIC 9(09).
009720     03  TRN-TARGET-TYPE         PIC X(10).
009730     03  TRN-TARGET-ID           PIC 9(09).
009740     03  TRN-RATING              PIC 9(01).
009750     03  TRN-REVIEW              PIC X(200).
009760     03  TRN-USER-NAME           PIC X(100).
009770     03  TRN-USER-ROLE           PIC X(10).
009780         88  TRN-ROL-ADMIN               VALUE 'ADMIN'.
009790*
009800*-----------  VISTA DE BAJA/MODIF REDEFINIENDO LA TARJETA  --------
009810 01  TRN-FDB-BAJA REDEFINES TRN-FDB-RECORD.
009820     03  FILLER                  PIC X(01).
009830     03  BAJA-FDB-ID             PIC 9(09).
009840     03  FILLER                  PIC X(330).
009850*
009860*-----------  AREAS DEL LISTADO DE RECHAZOS  ----------------------
009870 01  IMP-TITULO-RPT.
009880     03  FILLER        PIC X(47) VALUE
009890         'LISTADO DE TRANSACCIONES DE FEEDBACK RECHAZADAS'.
009900 01  IMP-SUBTITULO-RPT.
009910     03  FILLER        PIC X(65) VALUE
009920         'ACCION | FEEDBACK-ID | TARGET | MOTIVO DEL RECHAZO'.
009930 01  IMP-REG-ERRONEO.
009940     03  IMP-R-ACCION      PIC X(01).
009950     03  FILLER            PIC X(03) VALUE ' | '.
009960     03  IMP-R-FDB-ID      PIC Z(08)9.
009970     03  FILLER            PIC X(03) VALUE ' | '.
009980     03  IMP-R-TARGET-TYPE PIC X(10).
009990     03  FILLER            PIC X(01) VALUE '/'.
010000     03  IMP-R-TARGET-ID   PIC Z(08)9.
010010     03  FILLER            PIC X(03) VALUE ' | '.
010020     03  IMP-R-MOTIVO      PIC X(40).
010030     03  FILLER            PIC X(22) VALUE SPACES.
010040*
010050     COPY FDBREC.
010060*
010070******************************************************************
010080 PROCEDURE DIVISION.
010090*
010100 MAIN-PROGRAM-I.
010110     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
010120     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
010130        UNTIL WS-TRN-FIN-LECTURA
010140     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
010150 MAIN-PROGRAM-F. GOBACK.
010160*
010170*-----------------------------------------------------------------
010180 1000-INICIO-I.
010190     ACCEPT WS-FECHA-SISTEMA-AAAA FROM DATE
010200     COMPUTE WS-HOY-ANIO = 2000 + WS-SIS-ANIO-CORTO
010210     MOVE WS-HOY-ANIO TO WS-HOY-ANIO-D
010220     MOVE WS-SIS-MES  TO WS-HOY-MES-D
010230     MOVE WS-SIS-DIA  TO WS-HOY-DIA-D
010240     OPEN INPUT OLD-FDB-MASTER
010250     PERFORM 1100-CARGA-MAESTRO-I THRU 1100-CARGA-MAESTRO-F
010260        UNTIL FS-FDBOLD = '10' OR FS-FDBOLD = '05'
010270     CLOSE OLD-FDB-MASTER
010280
010290     OPEN INPUT  FDB-TRANSACTIONS
010300     OPEN OUTPUT FDB-REJECT-RPT
010310     WRITE REG-FDB-RCH FROM IMP-TITULO-RPT
010320     WRITE REG-FDB-RCH FROM IMP-SUBTITULO-RPT
010330     PERFORM 2050-LEER-TRN-I THRU 2050-LEER-TRN-F.
010340 1000-INICIO-F. EXIT.
010350*
010360*-----------------------------------------------------------------
010370 1100-CARGA-MAESTRO-I.
010380     READ OLD-FDB-MASTER INTO REG-FDB-OLD
010390     IF FS-FDBOLD = '00'
010400        ADD 1 TO WS-FDB-CANT
010410        SET WS-FDB-IDX TO WS-FDB-CANT
010420        MOVE REG-FDB-OLD(1:9)    TO WS-T-ID(WS-FDB-IDX)
010430        MOVE REG-FDB-OLD(10:10)  TO WS-T-TARGET-TYPE(WS-FDB-IDX)
010440        MOVE REG-FDB-OLD(20:9)   TO WS-T-TARGET-ID(WS-FDB-IDX)
010450        MOVE REG-FDB-OLD(29:1)   TO WS-T-RATING(WS-FDB-IDX)
010460        MOVE REG-FDB-OLD(30:200) TO WS-T-REVIEW(WS-FDB-IDX)
010470        MOVE REG-FDB-OLD(230:100) TO WS-T-USER-NAME(WS-FDB-IDX)
010480        MOVE REG-FDB-OLD(330:10)  TO WS-T-CREATED-DATE(WS-FDB-IDX)
010490        SET WS-T-VIGENTE(WS-FDB-IDX) TO TRUE
010500     END-IF.
010510 1100-CARGA-MAESTRO-F. EXIT.
010520*
010530*-----------------------------------------------------------------
010540 2000-PROCESO-I.
010550     SET WS-TRN-ACEPTADA TO TRUE
010560     MOVE SPACES TO WS-MOTIVO-RECHAZO
010570
010580     EVALUATE TRUE
010590        WHEN TRN-ES-ALTA
010600           PERFORM 2100-ALTA-I THRU 2100-ALTA-F
010610        WHEN TRN-ES-MODIF
010620           PERFORM 2200-MODIF-I THRU 2200-MODIF-F
010630        WHEN TRN-ES-BAJA
010640           PERFORM 2300-BAJA-I THRU 2300-BAJA-F
010650        WHEN OTHER
010660           SET WS-TRN-RECHAZADA TO TRUE
010670           MOVE 'CODIGO DE ACCION DESCONOCIDO' TO WS-MOTIVO-RECHAZO
010680     END-EVALUATE
010690
010700     IF WS-TRN-RECHAZADA
010710        PERFORM 2900-IMPRIME-RECHAZO-I THRU 2900-IMPRIME-RECHAZO-F
010720        ADD 1 TO WS-TRN-RECHAZADAS
010730     END-IF
010740
010750     PERFORM 2050-LEER-TRN-I THRU 2050-LEER-TRN-F.
010760 2000-PROCESO-F. EXIT.
010770*
010780*-----------------------------------------------------------------
010790 2050-LEER-TRN-I.
010800     READ FDB-TRANSACTIONS INTO REG-FDB-TRN
010810     IF FS-FDBTRN = '00'
010820        ADD 1 TO WS-TRN-LEIDAS
010830        MOVE REG-FDB-TRN TO TRN-FDB-RECORD
010840     ELSE
010850        SET WS-TRN-FIN-LECTURA TO TRUE
010860     END-IF.
010870 2050-LEER-TRN-F. EXIT.
010880*
010890*-----------------------------------------------------------------
010900*    2100-ALTA-I/F  -  ALTA DE CALIFICACION (SIN REGLA ESPECIAL,
010910*    SALVO TABLA LLENA)
010920*-----------------------------------------------------------------
010930 2100-ALTA-I.
010940     IF WS-FDB-CANT NOT LESS WS-FDB-MAX
010950        SET WS-TRN-RECHAZADA TO TRUE
010960        MOVE 'TABLA DE CALIFICACIONES LLENA' TO WS-MOTIVO-RECHAZO
010970     ELSE
010980        ADD 1 TO WS-FDB-CANT
010990        SET WS-FDB-IDX TO WS-FDB-CANT
011000        MOVE TRN-FDB-ID          TO WS-T-ID(WS-FDB-IDX)
011010        MOVE TRN-TARGET-TYPE     TO WS-T-TARGET-TYPE(WS-FDB-IDX)
011020        MOVE TRN-TARGET-ID       TO WS-T-TARGET-ID(WS-FDB-IDX)
011030        MOVE TRN-RATING          TO WS-T-RATING(WS-FDB-IDX)
011040        MOVE TRN-REVIEW          TO WS-T-REVIEW(WS-FDB-IDX)
011050        MOVE TRN-USER-NAME       TO WS-T-USER-NAME(WS-FDB-IDX)
011060        MOVE WS-HOY-STR          TO WS-T-CREATED-DATE(WS-FDB-IDX)
011070        SET WS-T-VIGENTE(WS-FDB-IDX) TO TRUE
011080        ADD 1 TO WS-ALTAS-APLICADAS
011090     END-IF.
011100 2100-ALTA-F. EXIT.
011110*
011120*-----------------------------------------------------------------
011130*    2200-MODIF-I/F  -  R11: SOLO EL AUTOR PUEDE MODIFICAR
011140*-----------------------------------------------------------------
011150 2200-MODIF-I.
011160     PERFORM 2700-BUSCA-FDB-I THRU 2700-BUSCA-FDB-F
011170     IF WS-FDB-NO-ENCONTRADO
011180        SET WS-TRN-RECHAZADA TO TRUE
011190        MOVE 'CALIFICACION NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
011200     ELSE
011210        IF WS-T-USER-NAME(WS-FDB-IDX) NOT = TRN-USER-NAME
011220           SET WS-TRN-RECHAZADA TO TRUE
011230           MOVE 'USUARIO NO ES EL AUTOR ORIGINAL' TO WS-MOTIVO-RECHAZO
011240        ELSE
011250           MOVE TRN-RATING TO WS-T-RATING(WS-FDB-IDX)
011260           MOVE TRN-REVIEW TO WS-T-REVIEW(WS-FDB-IDX)
011270           ADD 1 TO WS-MODIF-APLICADAS
011280        END-IF
011290     END-IF.
011300 2200-MODIF-F. EXIT.
011310*
011320*-----------------------------------------------------------------
011330*    2300-BAJA-I/F  -  R12: AUTOR ORIGINAL O ADMINISTRADOR
011340*-----------------------------------------------------------------
011350 2300-BAJA-I.
011360     PERFORM 2700-BUSCA-FDB-I THRU 2700-BUSCA-FDB-F
011370     IF WS-FDB-NO-ENCONTRADO
011380        SET WS-TRN-RECHAZADA TO TRUE
011390        MOVE 'CALIFICACION NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
011400     ELSE
011410        IF WS-T-USER-NAME(WS-FDB-IDX) NOT = TRN-USER-NAME
011420           AND NOT TRN-ROL-ADMIN
011430           SET WS-TRN-RECHAZADA TO TRUE
011440           MOVE 'USUARIO SIN PERMISO PARA LA BAJA' TO WS-MOTIVO-RECHAZO
011450        ELSE
011460           SET WS-T-DADO-DE-BAJA(WS-FDB-IDX) TO TRUE
011470           ADD 1 TO WS-BAJAS-APLICADAS
011480        END-IF
011490     END-IF.
011500 2300-BAJA-F. EXIT.
011510*
011520*-----------------------------------------------------------------
011530 2700-BUSCA-FDB-I.
011540     SET WS-FDB-NO-ENCONTRADO TO TRUE
011550     SET WS-FDB-IDX TO 1
011560     SEARCH WS-FDB-T-ENTRY
011570        AT END
011580           CONTINUE
011590        WHEN WS-T-ID(WS-FDB-IDX) = TRN-FDB-ID
011600           SET WS-FDB-ENCONTRADO TO TRUE
011610     END-SEARCH.
011620 2700-BUSCA-FDB-F. EXIT.
011630*
011640*-----------------------------------------------------------------
011650 2900-IMPRIME-RECHAZO-I.
011660     MOVE TRN-ACCION          TO IMP-R-ACCION
011670     MOVE TRN-FDB-ID          TO IMP-R-FDB-ID
011680     MOVE TRN-TARGET-TYPE     TO IMP-R-TARGET-TYPE
011690     MOVE TRN-TARGET-ID       TO IMP-R-TARGET-ID
011700     MOVE WS-MOTIVO-RECHAZO   TO IMP-R-MOTIVO
011710     WRITE REG-FDB-RCH FROM IMP-REG-ERRONEO.
011720 2900-IMPRIME-RECHAZO-F. EXIT.
011730*
011740*-----------------------------------------------------------------
011750 9999-FINAL-I.
011760     CLOSE FDB-TRANSACTIONS
011770     CLOSE FDB-REJECT-RPT
011780     OPEN OUTPUT NEW-FDB-MASTER
011790     SET WS-FDB-IDX TO 1
011800     PERFORM 9050-REGRABA-FEEDBACK-I THRU 9050-REGRABA-FEEDBACK-F
011810        UNTIL WS-FDB-IDX > WS-FDB-CANT
011820     CLOSE NEW-FDB-MASTER
011830     DISPLAY '* PGMFDBMN - ESTADISTICAS DE LA CORRIDA'
011840     DISPLAY '*   TRANSACCIONES LEIDAS   = ' WS-TRN-LEIDAS
011850     DISPLAY '*   ALTAS APLICADAS        = ' WS-ALTAS-APLICADAS
011860     DISPLAY '*   MODIFICACIONES         = ' WS-MODIF-APLICADAS
011870     DISPLAY '*   BAJAS APLICADAS        = ' WS-BAJAS-APLICADAS
011880     DISPLAY '*   TRANSACCIONES RECHAZADAS = ' WS-TRN-RECHAZADAS
011890     DISPLAY '*   REGISTROS GRABADOS     = ' WS-REGS-GRABADOS.
011900 9999-FINAL-F. EXIT.
011910*
011920*-----------------------------------------------------------------
011930*    9050-REGRABA-FEEDBACK-I/F   -   UNA RESENA DE LA TABLA A LA
011940*    GENERACION NUEVA DEL MAESTRO (CUERPO DEL PERFORM DE 9999)
011950*-----------------------------------------------------------------
011960 9050-REGRABA-FEEDBACK-I.
011970     IF WS-T-VIGENTE(WS-FDB-IDX)
011980        MOVE SPACES              TO CP-FEEDBACK-RECORD
011990        MOVE WS-T-ID(WS-FDB-IDX)           TO FDB-ID
012000        MOVE WS-T-TARGET-TYPE(WS-FDB-IDX)  TO FDB-TARGET-TYPE
012010        MOVE WS-T-TARGET-ID(WS-FDB-IDX)    TO FDB-TARGET-ID
012020        MOVE WS-T-RATING(WS-FDB-IDX)       TO FDB-RATING
012030        MOVE WS-T-REVIEW(WS-FDB-IDX)       TO FDB-REVIEW
012040        MOVE WS-T-USER-NAME(WS-FDB-IDX)    TO FDB-USER-NAME
012050        MOVE WS-T-CREATED-DATE(WS-FDB-IDX) TO FDB-CREATED-DATE
012060        WRITE REG-FDB-NEW FROM CP-FEEDBACK-RECORD
012070        ADD 1 TO WS-REGS-GRABADOS
012080     END-IF
012090     SET WS-FDB-IDX UP BY 1.
012100 9050-REGRABA-FEEDBACK-F. EXIT.
012110*
