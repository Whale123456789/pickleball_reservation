000010******************************************************************CRT000
000020*                                                                *CRT000
000030*    CP-CRTREC  -  LAYOUT DEL MAESTRO DE CANCHAS (COURT-FILE)    *CRT000
000040*    MIEMBRO DE COPY PARA EL SUBSISTEMA DE RESERVAS DE PADEL     *CRT000
000050*                                                                *CRT000
000060*    1996-04-02  RQ-1180  J.ALVEAR   ALTA INICIAL DEL LAYOUT     *CRT000
000070*    1998-11-09  RQ-1344  J.ALVEAR   AGREGADO DE PRECIOS PICO    *CRT000
000080*    2003-02-17  RQ-1561  M.SOSA     AGREGADO DE BAJA LOGICA     *CRT000
000090*    2016-03-03  RQ-0652  M.SOSA     PRECIOS A COMP-3, COMO      *CRT000
000100*                                    TODO IMPORTE DE ESTE SHOP   *CRT000
000110*                                                                *CRT000
000120******************************************************************CRT000
000130 01  CP-COURT-RECORD.                                           CRT001
000140     03  CRT-ID                      PIC 9(09).                 CRT002
000150     03  CRT-NAME                    PIC X(100).                CRT003
000160     03  CRT-LOCATION                PIC X(100).                CRT004
000170     03  CRT-STATUS                  PIC X(20).                 CRT005
000180         88  CRT-STATUS-ACTIVA               VALUE 'ACTIVE'.    CRT006
000190         88  CRT-STATUS-MANTENIM             VALUE 'MAINTENANCE'.CRT007
000200     03  CRT-OPENING-TIME            PIC X(05).                 CRT008
000210     03  CRT-CLOSING-TIME            PIC X(05).                 CRT009
000220     03  CRT-OPERATING-DAYS          PIC X(60).                 CRT010
000230     03  CRT-PEAK-HOURLY-PRICE       PIC S9(05)V9(02) COMP-3.   CRT011
000240     03  CRT-OFFPEAK-HOURLY-PRICE    PIC S9(05)V9(02) COMP-3.   CRT012
000250     03  CRT-DAILY-PRICE             PIC S9(05)V9(02) COMP-3.   CRT013
000260     03  CRT-PEAK-START-TIME         PIC X(05).                 CRT014
000270     03  CRT-PEAK-END-TIME           PIC X(05).                 CRT015
000280     03  CRT-IS-ARCHIVED             PIC X(01).                 CRT016
000290         88  CRT-ARCHIVADA                    VALUE 'Y'.        CRT017
000300         88  CRT-NO-ARCHIVADA                 VALUE 'N'.        CRT018
000310     03  CRT-ARCHIVED-DATE           PIC X(10).                 CRT019
000320     03  FILLER                      PIC X(09).                 CRT020
000330*                                                                CRT021
000340*    VISTA ALTERNATIVA DEL HORARIO DE APERTURA/CIERRE, PARA     *CRT022
000350*    COMPARAR HH:MM COMO PARES DE CAMPOS NUMERICOS (VER R3).    *CRT023
000360 01  CP-COURT-OPEN-NUMERICA REDEFINES CP-COURT-RECORD.          CRT024
000370     03  FILLER                      PIC X(229).                CRT025
000380     03  CRT-OPEN-HH                 PIC 9(02).                 CRT026
000390     03  FILLER                      PIC X(01).                 CRT027
000400     03  CRT-OPEN-MM                 PIC 9(02).                 CRT028
000410     03  CRT-CLOSE-HH                PIC 9(02).                 CRT029
000420     03  FILLER                      PIC X(01).                 CRT030
000430     03  CRT-CLOSE-MM                PIC 9(02).                 CRT031
000440     03  FILLER                      PIC X(102).                CRT032
000450*                                                                CRT033
000460*    VISTA ALTERNATIVA DE LA VENTANA PICO, MISMO PROPOSITO      *CRT034
000470*    QUE LA REDEFINICION ANTERIOR PERO SOBRE PEAK-START/END.    *CRT035
000480 01  CP-COURT-PEAK-NUMERICA REDEFINES CP-COURT-RECORD.          CRT036
000490     03  FILLER                      PIC X(239).                CRT037
000500     03  FILLER                      PIC X(60).                 CRT038
000510     03  FILLER                      PIC X(04).                 CRT039
000520     03  FILLER                      PIC X(04).                 CRT040
000530     03  FILLER                      PIC X(04).                 CRT041
000540     03  CRT-PEAKST-HH               PIC 9(02).                 CRT042
000550     03  FILLER                      PIC X(01).                 CRT043
000560     03  CRT-PEAKST-MM               PIC 9(02).                 CRT044
000570     03  CRT-PEAKEND-HH              PIC 9(02).                 CRT045
000580     03  FILLER                      PIC X(01).                 CRT046
000590     03  CRT-PEAKEND-MM              PIC 9(02).                 CRT047
000600     03  FILLER                      PIC X(20).                 CRT048
