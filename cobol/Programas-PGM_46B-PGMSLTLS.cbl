000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMSLTLS.
000030 AUTHOR. M. SOSA.
000040 INSTALLATION. GERENCIA DE SISTEMAS - CLUB DE EMPLEADOS.
000050 DATE-WRITTEN. 1995-02-10.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - AREA CLUBES Y RESERVAS.
000080*
000090******************************************************************
000100*                                                                *
000110*   PGMSLTLS  -  LISTADO DE TURNOS CON ESTADO DERIVADO           *
000120*   ===================================================         *
000130*   LEE EL TURNERO (SLOT-FILE) POR RANGO DE FECHA, OPCIONALMENTE *
000140*   RESTRINGIDO A UNA LISTA DE CANCHAS (TARJETA DE PARAMETROS    *
000150*   DDSLTSEL), BUSCA LA CANCHA PROPIETARIA DE CADA TURNO EN EL   *
000160*   MAESTRO DE CANCHAS (PRECARGADO EN TABLA) Y CALCULA EL ESTADO *
000170*   VISIBLE DEL TURNO SEGUN LA PRECEDENCIA DE REGLAS DEL NEGOCIO.*
000180*                                                                *
000190*   SI LA TARJETA DE PARAMETROS TRAE CANTIDAD DE CANCHAS = 0 SE  *
000200*   HACE UNA UNICA PASADA POR EL TURNERO (SIN FILTRO DE CANCHA). *
000210*   SI TRAE UNA LISTA, SE HACE UNA PASADA COMPLETA DEL TURNERO   *
000220*   POR CADA CANCHA PEDIDA, EN EL ORDEN DE LA LISTA.             *
000230*                                                                *
000240******************************************************************
000250*                       REGISTRO DE CAMBIOS                      *
000260******************************************************************
000270*    1995-02-10  RQ-0211  M.SOSA     ALTA INICIAL DEL PROGRAMA
000280*    1995-02-10  RQ-0211  M.SOSA     (PASADA SIN FILTRO DE CANCHA)
000290*    1995-06-22  RQ-0229  M.SOSA     AGREGADO FILTRO POR LISTA DE
000300*                                    CANCHAS (VARIAS PASADAS)
000310*    1996-03-14  RQ-0261  R.QUIROGA  AGREGADA PRECEDENCIA DE
000320*                                    ESTADOS DEL TURNO (R8)
000330*    1997-08-19  RQ-0327  R.QUIROGA  AGREGADO CIERRE POR DIA DE
000340*                                    SEMANA Y POR HORARIO (R8.3/4)
000350*    1998-09-25  RQ-0355  R.QUIROGA  REVISION DE CAMPOS DE FECHA
000360*                                    PARA EL AÑO 2000: CONFIRMADO
000370*                                    FORMATO AAAA-MM-DD EN TODAS
000380*                                    LAS COMPARACIONES DE RANGO
000390*    2002-05-06  RQ-0441  M.SOSA     CANCHA NO ENCONTRADA PASA A
000400*                                    ESTADO DESCONOCIDO SIN MIRAR
000410*                                    EL FLAG DE DISPONIBILIDAD
000420*    2009-11-30  RQ-0561  R.QUIROGA  AMPLIADO ENCABEZADO DEL
000430*                                    LISTADO CON NOMBRE Y UBICACION
000440*    2015-11-09  RQ-0648  M.SOSA     CORREGIDO PARSEO DE
000450*                                    OPERATING-DAYS: UN TOKEN CON
000460*                                    BLANCO DESPUES DE LA COMA NO
000470*                                    CERRABA EL DIA (VER PGMCRTMN)
000480*    2016-03-03  RQ-0654  M.SOSA     REG-CRT-MS A 341 BYTES: SIGUE AL
000490*                                    MAESTRO DE CANCHAS, QUE AHORA GUARDA
000500*                                    LOS PRECIOS EN COMP-3 (VER PGMCRTMN)
000510******************************************************************
000520*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT COURT-FILE   ASSIGN DDCRTMS
000610            FILE STATUS IS FS-CRTMS.
000620     SELECT SLOT-FILE    ASSIGN DDSLTMS
000630            FILE STATUS IS FS-SLTMS.
000640     SELECT SLOT-SEL-PARM ASSIGN DDSLTSEL
000650            FILE STATUS IS FS-SLTSEL.
000660     SELECT SLOT-RPT     ASSIGN DDSLTRPT
000670            FILE STATUS IS FS-SLTRPT.
000680*
000690******************************************************************
000700 DATA DIVISION.
000710 FILE SECTION.
000720*
000730 FD  COURT-FILE
000740     BLOCK CONTAINS 0 RECORDS
000750     RECORDING MODE IS F.
000760 01  REG-CRT-MS                 PIC X(341).
000770*
000780 FD  SLOT-FILE
000790     BLOCK CONTAINS 0 RECORDS
000800     RECORDING MODE IS F.
000810 01  REG-SLT-MS                 PIC X(60).
000820*
000830 FD  SLOT-SEL-PARM
000840     BLOCK CONTAINS 0 RECORDS
000850     RECORDING MODE IS F.
000860 01  REG-SLT-SEL                PIC X(202).
000870*
000880 FD  SLOT-RPT
000890     BLOCK CONTAINS 0 RECORDS
000900     RECORDING MODE IS F.
000910 01  REG-SLT-RPT                PIC X(132).
000920*
000930******************************************************************
000940 WORKING-STORAGE SECTION.
000950*========================*
000960*
000970 77  FS-CRTMS                 PIC XX       VALUE SPACES.
000980 77  FS-SLTMS                 PIC XX       VALUE SPACES.
000990 77  FS-SLTSEL                PIC XX       VALUE SPACES.
001000 77  FS-SLTRPT                PIC XX       VALUE SPACES.
001010*
001020 77  WS-SLOT-FIN-SW           PIC X        VALUE 'N'.
001030     88  WS-SLOT-FIN-LECTURA          VALUE 'Y'.
001040     88  WS-SLOT-NO-FIN-LECTURA       VALUE 'N'.
001050*
001060 77  WS-SLOTS-LEIDOS          PIC 9(07) COMP VALUE 0.
001070 77  WS-SLOTS-IMPRESOS        PIC 9(07) COMP VALUE 0.
001080 77  WS-CRT-CANT              PIC 9(05) COMP VALUE 0.
001090 77  WS-CRT-MAX               PIC 9(05) COMP VALUE 200.
001100 77  WS-CRT-ENCONTRADA-SW     PIC X          VALUE 'N'.
001110     88  WS-CRT-ENCONTRADA            VALUE 'Y'.
001120     88  WS-CRT-NO-ENCONTRADA         VALUE 'N'.
001130*
001140 77  WS-FILTRO-ACTIVO-SW      PIC X          VALUE 'N'.
001150     88  WS-HAY-FILTRO                VALUE 'Y'.
001160     88  WS-NO-HAY-FILTRO             VALUE 'N'.
001170 77  WS-FILTRO-ID             PIC 9(09) COMP VALUE 0.
001180 77  WS-FILTRO-IDX            PIC 9(02) COMP VALUE 0.
001190*
001200*-----------  TABLA DE CANCHAS EN MEMORIA (SOLO LECTURA)  --------
001210 01  WS-CRT-TABLA.
001220     03  WS-CRT-T-ENTRY OCCURS 200 TIMES INDEXED BY WS-CRT-IDX.
001230         05  WS-T-ID              PIC 9(09).
001240         05  WS-T-NAME            PIC X(100).
001250         05  WS-T-LOCATION        PIC X(100).
001260         05  WS-T-STATUS          PIC X(20).
001270         05  WS-T-OPENING         PIC X(05).
001280         05  WS-T-CLOSING         PIC X(05).
001290         05  WS-T-OPER-DAYS       PIC X(60).
001300*
001310*-----------  TARJETA DE PARAMETROS DE SELECCION  ----------------
001320 01  CTL-PARM-CARD.
001330     03  CTL-DATE-FROM            PIC X(10).
001340     03  CTL-DATE-TO              PIC X(10).
001350     03  CTL-COURT-CANT           PIC 9(02).
001360     03  CTL-COURT-ID-TABLE OCCURS 20 TIMES PIC 9(09).
001370*
001380*-----------  VISTA NUMERICA DEL HORARIO DE LA CANCHA ENCONTRADA -
001390 77  WS-CRT-OPEN-HH           PIC 9(02).
001400 77  WS-CRT-OPEN-MM           PIC 9(02).
001410 77  WS-CRT-CLOSE-HH          PIC 9(02).
001420 77  WS-CRT-CLOSE-MM          PIC 9(02).
001430*
001440*-----------  AREAS DE TRABAJO DE HORARIO (MINUTOS)  ------------
001450 77  WS-OPEN-MINUTOS          PIC 9(04) COMP VALUE 0.
001460 77  WS-CLOSE-MINUTOS         PIC 9(04) COMP VALUE 0.
001470 77  WS-SLOT-START-MINUTOS    PIC 9(04) COMP VALUE 0.
001480 77  WS-SLOT-END-MINUTOS      PIC 9(04) COMP VALUE 0.
001490 77  WS-DIV-TEMP              PIC 9(06) COMP VALUE 0.
001500 77  WS-REM-04                PIC 9(04) COMP VALUE 0.
001510 77  WS-REM-100               PIC 9(04) COMP VALUE 0.
001520 77  WS-REM-400               PIC 9(04) COMP VALUE 0.
001530*
001540*-----------  PARSEO DE DIAS DE ATENCION (R4/R8.3)  --------------
001550 77  WS-DIA-TOKEN-CANT        PIC 9(02) COMP VALUE 0.
001560 01  WS-DIA-TOKENS.
001570     03  WS-DIA-TOKEN OCCURS 7 TIMES
001580                     INDEXED BY WS-TOK-IDX  PIC X(09).
001590 01  WS-DIAS-ACTIVOS.
001600     03  WS-DIA-ACTIVO OCCURS 7 TIMES
001610                      INDEXED BY WS-ACT-IDX  PIC X(01).
001620 77  WS-DIA-TOKEN-AUX         PIC X(09)      VALUE SPACES.
001630 77  WS-TRIM-POS              PIC 9(02) COMP VALUE 0.
001640*
001650*-----------  LINEA DE DETALLE DEL LISTADO  ----------------------
001660 01  IMP-TITULO.
001670     03  FILLER    PIC X(60) VALUE
001680         'LISTADO DE TURNOS - ESTADO DERIVADO'.
001690 01  IMP-ENCABEZADO.
001700     03  FILLER    PIC X(10) VALUE 'TURNO-ID'.
001710     03  FILLER    PIC X(11) VALUE 'CANCHA-ID'.
001720     03  FILLER    PIC X(32) VALUE 'NOMBRE CANCHA'.
001730     03  FILLER    PIC X(32) VALUE 'UBICACION'.
001740     03  FILLER    PIC X(12) VALUE 'FECHA'.
001750     03  FILLER    PIC X(07) VALUE 'INICIO'.
001760     03  FILLER    PIC X(07) VALUE 'FIN'.
001770     03  FILLER    PIC X(12) VALUE 'ESTADO'.
001780 01  IMP-LINEA-SEP.
001790     03  FILLER    PIC X(124) VALUE ALL '-'.
001800 01  IMP-DETALLE.
001810     03  IMP-SLOT-ID          PIC Z(08)9.
001820     03  FILLER               PIC X(02) VALUE SPACES.
001830     03  IMP-COURT-ID         PIC Z(08)9.
001840     03  FILLER               PIC X(02) VALUE SPACES.
001850     03  IMP-COURT-NAME       PIC X(30).
001860     03  FILLER               PIC X(02) VALUE SPACES.
001870     03  IMP-COURT-LOC        PIC X(30).
001880     03  FILLER               PIC X(02) VALUE SPACES.
001890     03  IMP-SLOT-DATE        PIC X(10).
001900     03  FILLER               PIC X(02) VALUE SPACES.
001910     03  IMP-START            PIC X(05).
001920     03  FILLER               PIC X(02) VALUE SPACES.
001930     03  IMP-END              PIC X(05).
001940     03  FILLER               PIC X(02) VALUE SPACES.
001950     03  IMP-STATUS           PIC X(12).
001960     03  FILLER               PIC X(08) VALUE SPACES.
001970*
001980     COPY CRTREC.
001990     COPY SLTREC.
002000     COPY DAYTBL.
002010*
002020******************************************************************
002030 PROCEDURE DIVISION.
002040*
002050 MAIN-PROGRAM-I.
002060     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
002070     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002080     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002090 MAIN-PROGRAM-F. GOBACK.
002100*
002110*-----------------------------------------------------------------
002120 1000-INICIO-I.
002130     OPEN INPUT COURT-FILE
002140     PERFORM 1100-CARGA-CANCHAS-I THRU 1100-CARGA-CANCHAS-F
002150        UNTIL FS-CRTMS = '10' OR FS-CRTMS = '05'
002160     CLOSE COURT-FILE
002170
002180     OPEN INPUT SLOT-SEL-PARM
002190     READ SLOT-SEL-PARM INTO REG-SLT-SEL
002200     IF FS-SLTSEL = '00'
002210        MOVE REG-SLT-SEL(1:202) TO CTL-PARM-CARD
002220     ELSE
002230        MOVE SPACES TO CTL-PARM-CARD
002240        MOVE 0      TO CTL-COURT-CANT
002250     END-IF
002260     CLOSE SLOT-SEL-PARM
002270
002280     OPEN OUTPUT SLOT-RPT
002290     PERFORM 5100-TITULO-I THRU 5100-TITULO-F.
002300 1000-INICIO-F. EXIT.
002310*
002320*-----------------------------------------------------------------
002330 1100-CARGA-CANCHAS-I.
002340     READ COURT-FILE INTO REG-CRT-MS
002350     IF FS-CRTMS = '00'
002360        ADD 1 TO WS-CRT-CANT
002370        SET WS-CRT-IDX TO WS-CRT-CANT
002380        MOVE REG-CRT-MS(1:9)    TO WS-T-ID(WS-CRT-IDX)
002390        MOVE REG-CRT-MS(10:100) TO WS-T-NAME(WS-CRT-IDX)
002400        MOVE REG-CRT-MS(110:100) TO WS-T-LOCATION(WS-CRT-IDX)
002410        MOVE REG-CRT-MS(210:20)  TO WS-T-STATUS(WS-CRT-IDX)
002420        MOVE REG-CRT-MS(230:5)   TO WS-T-OPENING(WS-CRT-IDX)
002430        MOVE REG-CRT-MS(235:5)   TO WS-T-CLOSING(WS-CRT-IDX)
002440        MOVE REG-CRT-MS(240:60)  TO WS-T-OPER-DAYS(WS-CRT-IDX)
002450     END-IF.
002460 1100-CARGA-CANCHAS-F. EXIT.
002470*
002480*-----------------------------------------------------------------
002490 2000-PROCESO-I.
002500     IF CTL-COURT-CANT = 0
002510        SET WS-NO-HAY-FILTRO TO TRUE
002520        PERFORM 2500-PASADA-I THRU 2500-PASADA-F
002530     ELSE
002540        SET WS-HAY-FILTRO TO TRUE
002550        PERFORM 2450-UNA-CANCHA-FILTRO-I THRU 2450-UNA-CANCHA-FILTRO-F
002560           VARYING WS-FILTRO-IDX FROM 1 BY 1
002570           UNTIL WS-FILTRO-IDX > CTL-COURT-CANT
002580     END-IF.
002590 2000-PROCESO-F. EXIT.
002600*-----------------------------------------------------------------
002610*    2450-UNA-CANCHA-FILTRO-I/F  -  CUERPO DEL PERFORM DE 2000,
002620*    UNA PASADA COMPLETA DEL TURNERO RESTRINGIDA A LA CANCHA DE
002630*    LA POSICION WS-FILTRO-IDX DE LA TARJETA DDSLTSEL
002640*-----------------------------------------------------------------
002650 2450-UNA-CANCHA-FILTRO-I.
002660     MOVE CTL-COURT-ID-TABLE(WS-FILTRO-IDX) TO WS-FILTRO-ID
002670     PERFORM 2500-PASADA-I THRU 2500-PASADA-F.
002680 2450-UNA-CANCHA-FILTRO-F. EXIT.
002690*
002700*
002710*-----------------------------------------------------------------
002720*    2500-PASADA-I/F  -  UNA PASADA COMPLETA DEL TURNERO
002730*-----------------------------------------------------------------
002740 2500-PASADA-I.
002750     OPEN INPUT SLOT-FILE
002760     SET WS-SLOT-NO-FIN-LECTURA TO TRUE
002770     PERFORM 2550-LEER-SLOT-I THRU 2550-LEER-SLOT-F
002780     PERFORM 2600-EVALUA-SLOT-I THRU 2600-EVALUA-SLOT-F
002790        UNTIL WS-SLOT-FIN-LECTURA
002800     CLOSE SLOT-FILE.
002810 2500-PASADA-F. EXIT.
002820*
002830 2550-LEER-SLOT-I.
002840     READ SLOT-FILE INTO REG-SLT-MS
002850     IF FS-SLTMS = '00'
002860        ADD 1 TO WS-SLOTS-LEIDOS
002870        MOVE REG-SLT-MS TO CP-SLOT-RECORD
002880     ELSE
002890        SET WS-SLOT-FIN-LECTURA TO TRUE
002900     END-IF.
002910 2550-LEER-SLOT-F. EXIT.
002920*
002930*-----------------------------------------------------------------
002940 2600-EVALUA-SLOT-I.
002950     IF SLT-DATE IS NOT LESS CTL-DATE-FROM
002960        AND SLT-DATE IS NOT GREATER CTL-DATE-TO
002970        AND (WS-NO-HAY-FILTRO OR SLT-COURT-ID = WS-FILTRO-ID)
002980        PERFORM 2700-BUSCA-CANCHA-I THRU 2700-BUSCA-CANCHA-F
002990        PERFORM 3000-ESTADO-I THRU 3000-ESTADO-F
003000        PERFORM 5000-IMPRIME-I THRU 5000-IMPRIME-F
003010     END-IF
003020     PERFORM 2550-LEER-SLOT-I THRU 2550-LEER-SLOT-F.
003030 2600-EVALUA-SLOT-F. EXIT.
003040*
003050*-----------------------------------------------------------------
003060 2700-BUSCA-CANCHA-I.
003070     SET WS-CRT-NO-ENCONTRADA TO TRUE
003080     SET WS-CRT-IDX TO 1
003090     SEARCH WS-CRT-T-ENTRY
003100        AT END
003110           CONTINUE
003120        WHEN WS-T-ID(WS-CRT-IDX) = SLT-COURT-ID
003130           SET WS-CRT-ENCONTRADA TO TRUE
003140     END-SEARCH.
003150 2700-BUSCA-CANCHA-F. EXIT.
003160*
003170*-----------------------------------------------------------------
003180*    3000-ESTADO-I/F  -  PRECEDENCIA DE ESTADOS DEL TURNO (R8)
003190*-----------------------------------------------------------------
003200 3000-ESTADO-I.
003210     EVALUATE TRUE
003220        WHEN WS-CRT-NO-ENCONTRADA
003230           MOVE 'UNKNOWN'     TO SLT-STATUS
003240        WHEN SLT-IS-AVAILABLE = 'N'
003250           MOVE 'BOOKED'      TO SLT-STATUS
003260        WHEN WS-T-STATUS(WS-CRT-IDX) = 'MAINTENANCE'
003270           MOVE 'MAINTENANCE' TO SLT-STATUS
003280        WHEN OTHER
003290           PERFORM 3100-PARSEA-DIAS-I THRU 3100-PARSEA-DIAS-F
003300           MOVE SLT-DATE-YYYY TO WS-FECHA-ANIO
003310           MOVE SLT-DATE-MM   TO WS-FECHA-MES
003320           MOVE SLT-DATE-DD   TO WS-FECHA-DIA
003330           PERFORM 4100-CALC-DOW-I THRU 4100-CALC-DOW-F
003340           IF WS-DIA-ACTIVO(WS-DOW-INDICE) NOT = 'Y'
003350              MOVE 'CLOSED'   TO SLT-STATUS
003360           ELSE
003370              MOVE WS-T-OPENING(WS-CRT-IDX)(1:2) TO WS-CRT-OPEN-HH
003380              MOVE WS-T-OPENING(WS-CRT-IDX)(4:2) TO WS-CRT-OPEN-MM
003390              MOVE WS-T-CLOSING(WS-CRT-IDX)(1:2) TO WS-CRT-CLOSE-HH
003400              MOVE WS-T-CLOSING(WS-CRT-IDX)(4:2) TO WS-CRT-CLOSE-MM
003410              COMPUTE WS-OPEN-MINUTOS  =
003420                      WS-CRT-OPEN-HH * 60 + WS-CRT-OPEN-MM
003430              COMPUTE WS-CLOSE-MINUTOS =
003440                      WS-CRT-CLOSE-HH * 60 + WS-CRT-CLOSE-MM
003450              COMPUTE WS-SLOT-START-MINUTOS =
003460                      SLT-START-HH * 60 + SLT-START-MM
003470              COMPUTE WS-SLOT-END-MINUTOS   =
003480                      SLT-END-HH * 60 + SLT-END-MM
003490              IF WS-SLOT-START-MINUTOS LESS WS-OPEN-MINUTOS
003500                 OR WS-SLOT-END-MINUTOS GREATER WS-CLOSE-MINUTOS
003510                 MOVE 'CLOSED'    TO SLT-STATUS
003520              ELSE
003530                 MOVE 'AVAILABLE' TO SLT-STATUS
003540              END-IF
003550           END-IF
003560     END-EVALUATE.
003570 3000-ESTADO-F. EXIT.
003580*
003590*-----------------------------------------------------------------
003600 3100-PARSEA-DIAS-I.
003610     MOVE 0 TO WS-DIA-TOKEN-CANT
003620     MOVE SPACES TO WS-DIA-TOKENS
003630     MOVE 'N' TO WS-DIA-ACTIVO(1) WS-DIA-ACTIVO(2) WS-DIA-ACTIVO(3)
003640                 WS-DIA-ACTIVO(4) WS-DIA-ACTIVO(5) WS-DIA-ACTIVO(6)
003650                 WS-DIA-ACTIVO(7)
003660
003670     IF WS-T-OPER-DAYS(WS-CRT-IDX) = SPACES
003680        MOVE 'Y' TO WS-DIA-ACTIVO(1) WS-DIA-ACTIVO(2)
003690                    WS-DIA-ACTIVO(3) WS-DIA-ACTIVO(4)
003700                    WS-DIA-ACTIVO(5) WS-DIA-ACTIVO(6)
003710                    WS-DIA-ACTIVO(7)
003720     ELSE
003730        UNSTRING WS-T-OPER-DAYS(WS-CRT-IDX) DELIMITED BY ','
003740           INTO WS-DIA-TOKEN(1) WS-DIA-TOKEN(2) WS-DIA-TOKEN(3)
003750                WS-DIA-TOKEN(4) WS-DIA-TOKEN(5) WS-DIA-TOKEN(6)
003760                WS-DIA-TOKEN(7)
003770           TALLYING IN WS-DIA-TOKEN-CANT
003780
003790        PERFORM 3150-PARSEA-UN-TOKEN-I THRU 3150-PARSEA-UN-TOKEN-F
003800           VARYING WS-TOK-IDX FROM 1 BY 1
003810           UNTIL WS-TOK-IDX > WS-DIA-TOKEN-CANT
003820     END-IF.
003830 3100-PARSEA-DIAS-F. EXIT.
003840*-----------------------------------------------------------------
003850*    3150-PARSEA-UN-TOKEN-I/F  -  CUERPO DEL PERFORM DE 3100,
003860*    UN TOKEN DE OPERATING-DAYS CONTRA LA TABLA DE NOMBRES DE DIA
003870*-----------------------------------------------------------------
003880 3150-PARSEA-UN-TOKEN-I.
003890     PERFORM 3140-ELIMINA-BLANCOS-I THRU 3140-ELIMINA-BLANCOS-F
003900     IF WS-DIA-TOKEN(WS-TOK-IDX) NOT = SPACES
003910        SET WS-DIA-IDX TO 1
003920        SEARCH WS-DIA-NOMBRE
003930           AT END
003940              CONTINUE
003950           WHEN WS-DIA-NOMBRE(WS-DIA-IDX) = WS-DIA-TOKEN(WS-TOK-IDX)
003960              SET WS-ACT-IDX TO WS-DIA-IDX
003970              MOVE 'Y' TO WS-DIA-ACTIVO(WS-ACT-IDX)
003980        END-SEARCH
003990     END-IF.
004000 3150-PARSEA-UN-TOKEN-F. EXIT.
004010*
004020*-----------------------------------------------------------------
004030*    3140-ELIMINA-BLANCOS-I/F  -  CUERPO DEL PERFORM DE 3150,
004040*    SACA LOS BLANCOS A LA IZQUIERDA DE UN TOKEN DE OPERATING-DAYS
004050*    (R4/R8.3 EXIGE QUE "MONDAY, WEDNESDAY" Y "MONDAY,WEDNESDAY"
004060*    VALGAN IGUAL; EL UNSTRING POR COMA SOLO NO ALCANZA)
004070*-----------------------------------------------------------------
004080 3140-ELIMINA-BLANCOS-I.
004090     MOVE SPACES TO WS-DIA-TOKEN-AUX
004100     PERFORM 3145-BUSCA-NO-BLANCO-I THRU 3145-BUSCA-NO-BLANCO-F
004110        VARYING WS-TRIM-POS FROM 1 BY 1
004120        UNTIL WS-TRIM-POS > 9
004130           OR WS-DIA-TOKEN(WS-TOK-IDX)(WS-TRIM-POS:1) NOT = SPACE
004140     IF WS-TRIM-POS < 10
004150        MOVE WS-DIA-TOKEN(WS-TOK-IDX)(WS-TRIM-POS:) TO WS-DIA-TOKEN-AUX
004160        MOVE WS-DIA-TOKEN-AUX TO WS-DIA-TOKEN(WS-TOK-IDX)
004170     END-IF.
004180 3140-ELIMINA-BLANCOS-F. EXIT.
004190*
004200 3145-BUSCA-NO-BLANCO-I.
004210     CONTINUE.
004220 3145-BUSCA-NO-BLANCO-F. EXIT.
004230*
004240*-----------------------------------------------------------------
004250*    4100-CALC-DOW-I/F  -  IGUAL TECNICA QUE PGMCRTMN (ANCLA
004260*    2000-01-01 = SABADO), REIMPLEMENTADA AQUI LOCALMENTE.
004270*-----------------------------------------------------------------
004280 4100-CALC-DOW-I.
004290     MOVE 0 TO WS-DIAS-DESDE-ANCLA
004300     PERFORM 4110-SUMA-ANIOS-I THRU 4110-SUMA-ANIOS-F
004310     PERFORM 4150-TEST-BISIESTO-I THRU 4150-TEST-BISIESTO-F
004320     PERFORM 4120-SUMA-MESES-I THRU 4120-SUMA-MESES-F
004330     ADD WS-FECHA-DIA TO WS-DIAS-DESDE-ANCLA
004340     SUBTRACT 1 FROM WS-DIAS-DESDE-ANCLA
004350     DIVIDE WS-DIAS-DESDE-ANCLA BY 7
004360        GIVING WS-DIV-TEMP REMAINDER WS-DOW-RESTO
004370     IF WS-DOW-RESTO = 0
004380        MOVE 7 TO WS-DOW-INDICE
004390     ELSE
004400        MOVE WS-DOW-RESTO TO WS-DOW-INDICE
004410     END-IF.
004420 4100-CALC-DOW-F. EXIT.
004430*
004440 4110-SUMA-ANIOS-I.
004450     PERFORM 4112-SUMA-UN-ANIO-I THRU 4112-SUMA-UN-ANIO-F
004460        VARYING WS-ANIO-IDX FROM WS-ANCLA-ANIO BY 1
004470        UNTIL WS-ANIO-IDX = WS-FECHA-ANIO.
004480 4110-SUMA-ANIOS-F. EXIT.
004490*-----------------------------------------------------------------
004500*    4112-SUMA-UN-ANIO-I/F  -  CUERPO DEL PERFORM DE 4110, SUMA
004510*    LOS DIAS DE UN ANIO COMPLETO YA TRANSCURRIDO
004520*-----------------------------------------------------------------
004530 4112-SUMA-UN-ANIO-I.
004540     DIVIDE WS-ANIO-IDX BY 4   GIVING WS-DIV-TEMP REMAINDER WS-REM-04
004550     DIVIDE WS-ANIO-IDX BY 100 GIVING WS-DIV-TEMP REMAINDER WS-REM-100
004560     DIVIDE WS-ANIO-IDX BY 400 GIVING WS-DIV-TEMP REMAINDER WS-REM-400
004570     IF  (WS-REM-04 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
004580        ADD 366 TO WS-DIAS-DESDE-ANCLA
004590     ELSE
004600        ADD 365 TO WS-DIAS-DESDE-ANCLA
004610     END-IF.
004620 4112-SUMA-UN-ANIO-F. EXIT.
004630*
004640*
004650 4120-SUMA-MESES-I.
004660     PERFORM 4122-SUMA-UN-MES-I THRU 4122-SUMA-UN-MES-F
004670        VARYING WS-MES-IDX FROM 1 BY 1
004680        UNTIL WS-MES-IDX >= WS-FECHA-MES.
004690 4120-SUMA-MESES-F. EXIT.
004700*-----------------------------------------------------------------
004710*    4122-SUMA-UN-MES-I/F  -  CUERPO DEL PERFORM DE 4120, SUMA
004720*    LOS DIAS DE UN MES COMPLETO YA TRANSCURRIDO
004730*-----------------------------------------------------------------
004740 4122-SUMA-UN-MES-I.
004750     IF WS-ES-BISIESTO
004760        ADD WS-DIM-BISIESTO(WS-MES-IDX) TO WS-DIAS-DESDE-ANCLA
004770     ELSE
004780        ADD WS-DIM-NORMAL(WS-MES-IDX)   TO WS-DIAS-DESDE-ANCLA
004790     END-IF.
004800 4122-SUMA-UN-MES-F. EXIT.
004810*
004820*
004830 4150-TEST-BISIESTO-I.
004840     DIVIDE WS-FECHA-ANIO BY 4   GIVING WS-DIV-TEMP REMAINDER WS-REM-04
004850     DIVIDE WS-FECHA-ANIO BY 100 GIVING WS-DIV-TEMP REMAINDER WS-REM-100
004860     DIVIDE WS-FECHA-ANIO BY 400 GIVING WS-DIV-TEMP REMAINDER WS-REM-400
004870     IF  (WS-REM-04 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
004880        SET WS-ES-BISIESTO TO TRUE
004890     ELSE
004900        SET WS-NO-ES-BISIESTO TO TRUE
004910     END-IF.
004920 4150-TEST-BISIESTO-F. EXIT.
004930*
004940*-----------------------------------------------------------------
004950 5000-IMPRIME-I.
004960     MOVE SLT-ID          TO IMP-SLOT-ID
004970     MOVE SLT-COURT-ID    TO IMP-COURT-ID
004980     IF WS-CRT-ENCONTRADA
004990        MOVE WS-T-NAME(WS-CRT-IDX)     TO IMP-COURT-NAME
005000        MOVE WS-T-LOCATION(WS-CRT-IDX) TO IMP-COURT-LOC
005010     ELSE
005020        MOVE SPACES TO IMP-COURT-NAME IMP-COURT-LOC
005030     END-IF
005040     MOVE SLT-DATE        TO IMP-SLOT-DATE
005050     MOVE SLT-START-TIME  TO IMP-START
005060     MOVE SLT-END-TIME    TO IMP-END
005070     MOVE SLT-STATUS      TO IMP-STATUS
005080     WRITE REG-SLT-RPT FROM IMP-DETALLE
005090     ADD 1 TO WS-SLOTS-IMPRESOS.
005100 5000-IMPRIME-F. EXIT.
005110*
005120 5100-TITULO-I.
005130     WRITE REG-SLT-RPT FROM IMP-TITULO
005140     WRITE REG-SLT-RPT FROM IMP-ENCABEZADO
005150     WRITE REG-SLT-RPT FROM IMP-LINEA-SEP.
005160 5100-TITULO-F. EXIT.
005170*
005180*-----------------------------------------------------------------
005190 9999-FINAL-I.
005200     CLOSE SLOT-RPT
005210     DISPLAY '* PGMSLTLS - ESTADISTICAS DE LA CORRIDA'
005220     DISPLAY '*   TURNOS LEIDOS   = ' WS-SLOTS-LEIDOS
005230     DISPLAY '*   TURNOS IMPRESOS = ' WS-SLOTS-IMPRESOS.
005240 9999-FINAL-F. EXIT.
